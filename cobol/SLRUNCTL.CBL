000100*----------------------------------------------------------------
000200* SLRUNCTL.CBL
000300* SELECT clause for the run-control totals report.
000400*----------------------------------------------------------------
000500     SELECT RUN-CONTROL-FILE
000600            ASSIGN TO "RUNCTL"
000700            ORGANIZATION IS LINE SEQUENTIAL.
000800*----------------------------------------------------------------
