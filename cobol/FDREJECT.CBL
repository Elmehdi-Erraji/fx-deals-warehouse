000100*----------------------------------------------------------------
000200* FDREJECT.CBL
000300* FD and record layout for the reject report.  Record fixed at
000400* 120 bytes per the reject-report spec; reasons are concatenated
000500* into one 80-byte field, semicolon-separated, by
000600* PL-VALIDATE-DEAL.CBL.
000700*----------------------------------------------------------------
000800     FD  REJECT-FILE
000900         LABEL RECORDS ARE STANDARD.
001000
001100     01  REJECT-RECORD.
001200         05  RJ-DEAL-UNIQUE-ID         PIC X(30).
001300         05  FILLER                    PIC X(02).
001400         05  RJ-REJECT-REASON          PIC X(80).
001500         05  FILLER                    PIC X(08).
001600*----------------------------------------------------------------
