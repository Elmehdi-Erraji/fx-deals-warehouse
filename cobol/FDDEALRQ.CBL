000100*----------------------------------------------------------------
000200* FDDEALRQ.CBL
000300* FD and record layout for the deal-request intake file.
000400* One record per deal the caller wants imported into the
000500* warehouse.  Amount is zoned (signed display), not packed --
000600* matches the way every other money field in this shop is held.
000700* Record is fixed at 80 bytes; FILLER pads each layout to that.
000800*----------------------------------------------------------------
000900     FD  DEAL-REQUEST-FILE
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  DEAL-REQUEST-RECORD.
001300         05  DR-DEAL-UNIQUE-ID         PIC X(30).
001400         05  DR-FROM-CURRENCY          PIC X(03).
001500         05  DR-TO-CURRENCY            PIC X(03).
001600         05  DR-DEAL-TIMESTAMP         PIC 9(14).
001700         05  DR-DEAL-AMOUNT            PIC S9(15)V9(4).
001800         05  FILLER                    PIC X(11).
001900*----------------------------------------------------------------
002000*  REDEFINES below breaks the timestamp into its date/time
002100*  pieces for the window-validation paragraphs in
002200*  PL-VALIDATE-DEAL.CBL (1-yr-back / not-in-future checks).
002300*----------------------------------------------------------------
002400     01  DR-TIMESTAMP-PARTS REDEFINES DEAL-REQUEST-RECORD.
002500         05  FILLER                    PIC X(36).
002600         05  DR-TS-CCYY                PIC 9(04).
002700         05  DR-TS-MM                  PIC 9(02).
002800         05  DR-TS-DD                  PIC 9(02).
002900         05  DR-TS-HHMMSS              PIC 9(06).
003000         05  FILLER                    PIC X(30).
003100*----------------------------------------------------------------
