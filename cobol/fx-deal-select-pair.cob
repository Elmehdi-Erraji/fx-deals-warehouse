000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FX-DEAL-SELECT-PAIR.
000300 AUTHOR. L. FORTUNATO.
000400 INSTALLATION. TREASURY SYSTEMS - FX DESK.
000500 DATE-WRITTEN. 04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - TREASURY DEPARTMENT USE ONLY.
000800
000900*----------------------------------------------------------------
001000* FX-DEAL-SELECT-PAIR
001100* On-line enquiry.  Operator keys a FROM/TO currency pair; both
001200* codes are run through the ISO table before the warehouse table
001300* is scanned, and every deal whose normalized pair matches is
001400* paged to the screen along with a running count for the pair.
001500* An invalid code on either side is a validation error, not a
001600* "no matches found" -- desk does not want a typo silently
001700* returning zero rows.
001800*
001900* CHANGE LOG
002000*    1989-04-02  LF   Original.
002100*    1991-06-03  LF   R00118 - reworked off an in-memory table
002200*                      of the whole warehouse, built once at
002300*                      start-up, instead of a second pass of
002400*                      the file for every pair keyed in.
002500*    2004-09-13  RMT  R00544 - currency table widened for the
002600*                      Asia desk go-live; no logic change here.
002610*    2009-01-14  RMT  R00611 - the table-load loop this run used
002620*                      to keep for itself is now shared off
002630*                      PL-LOAD-WAREHOUSE.CBL so every enquiry
002640*                      program loads the warehouse the same way.
002650*    2011-05-30  RMT  R00659 - no logic change here; the shared
002660*                      load routine now abends with a message
002670*                      instead of silently truncating the table
002680*                      past 20000 entries.
002700*----------------------------------------------------------------
002750
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-370.
003100 OBJECT-COMPUTER. IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "SLWRHSE.CBL".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "FDWRHSE.CBL".
004400
004500 WORKING-STORAGE SECTION.
004600
004700     COPY "wswrhtab.cbl".
004800     COPY "PL-CURRENCY-TABLE.CBL".
004900
005000     01  TITLE-LINE.
005100         05  FILLER                 PIC X(20) VALUE SPACES.
005200         05  FILLER                 PIC X(30)
005300                     VALUE "DEALS FOR CURRENCY PAIR".
005400
005500     01  HEADING-1.
005600         05  FILLER                 PIC X(10) VALUE "DEAL-ID".
005700         05  FILLER                 PIC X(08) VALUE SPACES.
005800         05  FILLER                 PIC X(32) VALUE "DEAL-UNIQUE-ID".
005900         05  FILLER                 PIC X(16) VALUE "TIMESTAMP".
006000         05  FILLER                 PIC X(14) VALUE "AMOUNT".
006100
006200     01  HEADING-2.
006300         05  FILLER                 PIC X(80) VALUE ALL "-".
006400
006500     01  DETAIL-LINE.
006600         05  D-DEAL-ID              PIC Z(08)9.
006700         05  FILLER                 PIC X(08) VALUE SPACES.
006800         05  D-DEAL-UNIQUE-ID       PIC X(30).
006900         05  FILLER                 PIC X(02) VALUE SPACES.
007000         05  D-DEAL-TIMESTAMP       PIC 9(14).
007100         05  FILLER                 PIC X(02) VALUE SPACES.
007200         05  D-DEAL-AMOUNT          PIC Z(12)9.9999-.
007300
007400     77  ENTRY-FROM-CCY             PIC X(03).
007500     77  ENTRY-TO-CCY               PIC X(03).
007600     77  WS-PAIR-MATCH-COUNT        PIC 9(07) COMP.
007700     77  WS-DISPLAYED-LINES         PIC 9(02) COMP.
007800         88  WS-PAGE-FULL           VALUE 16 THRU 99.
007900     77  DUMMY                      PIC X.
008000
008100 PROCEDURE DIVISION.
008200
008300 0000-MAIN-PROCESS.
008400
008500     PERFORM LOAD-WAREHOUSE-TABLE.
008600
008700     PERFORM 1000-GET-PAIR-AND-SEARCH.
008800     PERFORM 1000-GET-PAIR-AND-SEARCH
008900             UNTIL ENTRY-FROM-CCY EQUAL SPACES.
009000
009100     EXIT PROGRAM.
009200     STOP RUN.
009300*----------------------------------------------------------------
009400
009500 1000-GET-PAIR-AND-SEARCH.
009600
009700     MOVE SPACES TO ENTRY-FROM-CCY.
009800     MOVE SPACES TO ENTRY-TO-CCY.
009900     DISPLAY "FROM-CURRENCY (<ENTER> TO QUIT): ".
010000     ACCEPT ENTRY-FROM-CCY.
010100
010200     IF ENTRY-FROM-CCY EQUAL SPACES
010300        DISPLAY "PROGRAM TERMINATED !"
010400        GO TO 1000-GET-PAIR-AND-SEARCH-EXIT.
010500
010600     DISPLAY "TO-CURRENCY....: ".
010700     ACCEPT ENTRY-TO-CCY.
010800
010900     MOVE ENTRY-FROM-CCY TO PL-CCY-CANDIDATE.
011000     PERFORM VALIDATE-CURRENCY-CODE.
011100     MOVE PL-CCY-NORMALIZED TO ENTRY-FROM-CCY.
011200
011300     IF CCY-CODE-IS-INVALID
011400        DISPLAY "FROM-CURRENCY IS NOT A VALID ISO CODE"
011500        GO TO 1000-GET-PAIR-AND-SEARCH-EXIT.
011600
011700     MOVE ENTRY-TO-CCY TO PL-CCY-CANDIDATE.
011800     PERFORM VALIDATE-CURRENCY-CODE.
011900     MOVE PL-CCY-NORMALIZED TO ENTRY-TO-CCY.
012000
012100     IF CCY-CODE-IS-INVALID
012200        DISPLAY "TO-CURRENCY IS NOT A VALID ISO CODE"
012300        GO TO 1000-GET-PAIR-AND-SEARCH-EXIT.
012400
012500     PERFORM 1100-LIST-MATCHING-DEALS.
012600
012700     DISPLAY "PAIR " ENTRY-FROM-CCY "/" ENTRY-TO-CCY
012800             " MATCHED " WS-PAIR-MATCH-COUNT " DEAL(S)".
012900     DISPLAY "<ENTER> TO CONTINUE".
013000     ACCEPT DUMMY.
013100
013200 1000-GET-PAIR-AND-SEARCH-EXIT.
013300     EXIT.
013400*----------------------------------------------------------------
013500
013600 1100-LIST-MATCHING-DEALS.
013700
013800     MOVE ZERO TO WS-PAIR-MATCH-COUNT.
013900     PERFORM 1200-DISPLAY-HEADINGS.
014000
014100     PERFORM 1300-CHECK-ONE-ENTRY
014200             THRU 1300-CHECK-ONE-ENTRY-EXIT
014300             VARYING WRH-SUB FROM 1 BY 1
014400             UNTIL WRH-SUB GREATER THAN WRH-TABLE-COUNT.
014500*----------------------------------------------------------------
014600
014700 1200-DISPLAY-HEADINGS.
014800
014900     DISPLAY TITLE-LINE.
015000     DISPLAY HEADING-1.
015100     DISPLAY HEADING-2.
015200     MOVE 3 TO WS-DISPLAYED-LINES.
015300*----------------------------------------------------------------
015400
015500 1300-CHECK-ONE-ENTRY.
015600
015700     IF WT-FROM-CURRENCY (WRH-SUB) NOT EQUAL ENTRY-FROM-CCY
015800        GO TO 1300-CHECK-ONE-ENTRY-EXIT.
015900     IF WT-TO-CURRENCY (WRH-SUB) NOT EQUAL ENTRY-TO-CCY
016000        GO TO 1300-CHECK-ONE-ENTRY-EXIT.
016100
016200     IF WS-PAGE-FULL
016300        DISPLAY "<ENTER> TO CONTINUE"
016400        ACCEPT DUMMY
016500        PERFORM 1200-DISPLAY-HEADINGS.
016600
016700     MOVE WT-DEAL-ID (WRH-SUB)        TO D-DEAL-ID.
016800     MOVE WT-DEAL-UNIQUE-ID (WRH-SUB) TO D-DEAL-UNIQUE-ID.
016900     MOVE WT-DEAL-TIMESTAMP (WRH-SUB) TO D-DEAL-TIMESTAMP.
017000     MOVE WT-DEAL-AMOUNT (WRH-SUB)    TO D-DEAL-AMOUNT.
017100     DISPLAY DETAIL-LINE.
017200
017300     ADD 1 TO WS-DISPLAYED-LINES.
017400     ADD 1 TO WS-PAIR-MATCH-COUNT.
017500
017600 1300-CHECK-ONE-ENTRY-EXIT.
017700     EXIT.
017800*----------------------------------------------------------------
017900
018000     COPY "PL-LOAD-WAREHOUSE.CBL".
018100     COPY "PL-VALIDATE-CCY.CBL".
018200*----------------------------------------------------------------
