000100*----------------------------------------------------------------
000200* PL-LOAD-WAREHOUSE.CBL
000300* LOAD-WAREHOUSE-TABLE opens WAREHOUSE-IN-FILE read-only, loads
000400* every record into WRH-TABLE, and remembers the highest
000500* surrogate DEAL-ID seen.  Shared by every enquiry program; the
000600* import run does its own copy-forward instead (see
000700* 1000-LOAD-WAREHOUSE-TABLE in fx-deal-import.cob), since it
000800* also has to echo each record onto WAREHOUSE-OUT-FILE.
000900*
001000* CHANGE LOG
001100*    2009-01-14  RMT  R00611 - Original, split out of the first
001200*                      cut of fx-deal-lookup-id so every enquiry
001300*                      program could share one load routine.
001400*    2011-05-30  RMT  R00659 - raised table limit check: abend
001500*                      with a message instead of silently
001600*                      truncating the table when WRH-TABLE-COUNT
001700*                      would exceed 20000.
001800*----------------------------------------------------------------
001900
002000 LOAD-WAREHOUSE-TABLE.
002100
002200     MOVE ZERO TO WRH-TABLE-COUNT.
002300     MOVE ZERO TO WRH-MAX-DEAL-ID.
002400     MOVE "N"  TO W-END-OF-WRH-IN.
002500
002600     OPEN INPUT WAREHOUSE-IN-FILE.
002700
002800     READ WAREHOUSE-IN-FILE NEXT RECORD
002900          AT END MOVE "Y" TO W-END-OF-WRH-IN.
003000
003100     PERFORM LOAD-ONE-WAREHOUSE-ENTRY
003200             THRU LOAD-ONE-WAREHOUSE-ENTRY-EXIT
003300             UNTIL END-OF-WRH-IN.
003400
003500     CLOSE WAREHOUSE-IN-FILE.
003600*----------------------------------------------------------------
003700
003800 LOAD-ONE-WAREHOUSE-ENTRY.
003900
004000     IF WRH-TABLE-COUNT EQUAL 20000
004100        DISPLAY "*** WAREHOUSE TABLE FULL AT 20000 - SEE RMT ***"
004200        MOVE "Y" TO W-END-OF-WRH-IN
004300        GO TO LOAD-ONE-WAREHOUSE-ENTRY-EXIT.
004400
004500     ADD 1 TO WRH-TABLE-COUNT.
004600
004700     MOVE WI-DEAL-ID          TO WT-DEAL-ID (WRH-TABLE-COUNT).
004800     MOVE WI-DEAL-UNIQUE-ID   TO WT-DEAL-UNIQUE-ID (WRH-TABLE-COUNT).
004900     MOVE WI-FROM-CURRENCY    TO WT-FROM-CURRENCY (WRH-TABLE-COUNT).
005000     MOVE WI-TO-CURRENCY      TO WT-TO-CURRENCY (WRH-TABLE-COUNT).
005100     MOVE WI-DEAL-TIMESTAMP   TO WT-DEAL-TIMESTAMP (WRH-TABLE-COUNT).
005200     MOVE WI-DEAL-AMOUNT      TO WT-DEAL-AMOUNT (WRH-TABLE-COUNT).
005300     MOVE WI-CREATED-AT       TO WT-CREATED-AT (WRH-TABLE-COUNT).
005400     MOVE WI-UPDATED-AT       TO WT-UPDATED-AT (WRH-TABLE-COUNT).
005500
005600     IF WI-DEAL-ID GREATER THAN WRH-MAX-DEAL-ID
005700        MOVE WI-DEAL-ID TO WRH-MAX-DEAL-ID.
005800
005900     READ WAREHOUSE-IN-FILE NEXT RECORD
006000          AT END MOVE "Y" TO W-END-OF-WRH-IN.
006100
006200 LOAD-ONE-WAREHOUSE-ENTRY-EXIT.
006300     EXIT.
006400*----------------------------------------------------------------
