000100*----------------------------------------------------------------
000200* FDWRHSE.CBL
000300* FD and record layouts for the deal warehouse, in and out.
000400* Record is fixed at 123 bytes per the warehouse spec.  Each
000500* timestamp also carries a REDEFINES breakdown into its CCYY/MM/
000600* DD/HH/MI/SS parts -- added when the desk started showing the
000700* deal date on enquiry screens instead of the raw 14-digit field.
000800*----------------------------------------------------------------
000900     FD  WAREHOUSE-IN-FILE
001000         LABEL RECORDS ARE STANDARD.
001100
001200     01  WH-IN-RECORD.
001300         05  WI-DEAL-ID                PIC 9(09).
001400         05  WI-DEAL-UNIQUE-ID         PIC X(30).
001500         05  WI-FROM-CURRENCY          PIC X(03).
001600         05  WI-TO-CURRENCY            PIC X(03).
001700         05  WI-DEAL-TIMESTAMP         PIC 9(14).
001800         05  WI-DEAL-AMOUNT            PIC S9(15)V9(4).
001900         05  WI-CREATED-AT             PIC 9(14).
002000         05  WI-UPDATED-AT             PIC 9(14).
002100         05  FILLER                    PIC X(17).
002200
002300     01  WI-TIMESTAMP-PARTS REDEFINES WH-IN-RECORD.
002400         05  FILLER                    PIC X(45).
002500         05  WI-TS-CCYY                PIC 9(04).
002600         05  WI-TS-MM                  PIC 9(02).
002700         05  WI-TS-DD                  PIC 9(02).
002800         05  WI-TS-HHMMSS              PIC 9(06).
002900         05  FILLER                    PIC X(64).
003000
003100     01  WI-CREATED-AT-PARTS REDEFINES WH-IN-RECORD.
003200         05  FILLER                    PIC X(78).
003300         05  WI-CA-CCYY                PIC 9(04).
003400         05  WI-CA-MM                  PIC 9(02).
003500         05  WI-CA-DD                  PIC 9(02).
003600         05  WI-CA-HHMMSS              PIC 9(06).
003700         05  FILLER                    PIC X(31).
003800
003900     FD  WAREHOUSE-OUT-FILE
004000         LABEL RECORDS ARE STANDARD.
004100
004200     01  WH-OUT-RECORD.
004300         05  WO-DEAL-ID                PIC 9(09).
004400         05  WO-DEAL-UNIQUE-ID         PIC X(30).
004500         05  WO-FROM-CURRENCY          PIC X(03).
004600         05  WO-TO-CURRENCY            PIC X(03).
004700         05  WO-DEAL-TIMESTAMP         PIC 9(14).
004800         05  WO-DEAL-AMOUNT            PIC S9(15)V9(4).
004900         05  WO-CREATED-AT             PIC 9(14).
005000         05  WO-UPDATED-AT             PIC 9(14).
005100         05  FILLER                    PIC X(17).
005200
005300     01  WO-TIMESTAMP-PARTS REDEFINES WH-OUT-RECORD.
005400         05  FILLER                    PIC X(45).
005500         05  WO-TS-CCYY                PIC 9(04).
005600         05  WO-TS-MM                  PIC 9(02).
005700         05  WO-TS-DD                  PIC 9(02).
005800         05  WO-TS-HHMMSS              PIC 9(06).
005900         05  FILLER                    PIC X(64).
006000*----------------------------------------------------------------
