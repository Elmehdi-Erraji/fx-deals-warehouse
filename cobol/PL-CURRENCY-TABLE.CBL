000100*----------------------------------------------------------------
000200* PL-CURRENCY-TABLE.CBL
000300* ISO-4217 supported-currency table and the two validator
000400* paragraphs every intake and enquiry program calls: is a code
000500* valid, and normalize it to upper case.
000600*
000700* CHANGE LOG
000800*    1996-07-02  LF   Original 40-code table, built off the
000900*                      vendor-country list from STATE-CODE-MAINT.
001000*    1999-02-15  LF   R00298 - Y2K housekeeping pass; no data
001100*                      change, re-verified table against the
001200*                      then-current ISO-4217 list while in here.
001300*    2004-09-08  RMT  R00544 - widened to 55 codes for the Asia
001400*                      desk go-live (added THB MYR IDR PHP VND
001500*                      and the Gulf currencies).
001600*----------------------------------------------------------------
001700
001800     01  CCY-TABLE-DEFINITION.
001900         05  FILLER PIC X(30)
002000                 VALUE "USDEURGBPJPYCHFAUDCADNZDSEKNOK".
002100         05  FILLER PIC X(30)
002200                 VALUE "DKKPLNCZKHUFBGNRONHRKRUBCNYHKD".
002300         05  FILLER PIC X(30)
002400                 VALUE "SGDKRWINRBRLMXNZARTRYTHBMYRIDR".
002500         05  FILLER PIC X(30)
002600                 VALUE "PHPVNDEGPSARAEDQARKWDBHDOMRJOD".
002700         05  FILLER PIC X(30)
002800                 VALUE "LBPILSDZDMADTNDLYDNGNGHSKESUGX".
002900         05  FILLER PIC X(15)
003000                 VALUE "TZSRWFETBXOFXAF".
003100
003200     01  CCY-TABLE REDEFINES CCY-TABLE-DEFINITION.
003300         05  CCY-TABLE-ENTRY OCCURS 55 TIMES
003400                             PIC X(03).
003500
003600     77  CCY-TABLE-SIZE                PIC 9(04) COMP VALUE 55.
003700     77  CCY-SUB                       PIC 9(04) COMP.
003800
003900     01  W-CCY-VALID-FLAG              PIC X.
004000         88  CCY-CODE-IS-VALID         VALUE "Y".
004100         88  CCY-CODE-IS-INVALID       VALUE "N".
004200
004300     01  PL-CCY-CANDIDATE              PIC X(03).
004400     01  PL-CCY-NORMALIZED             PIC X(03).
