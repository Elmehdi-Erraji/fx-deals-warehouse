000100*----------------------------------------------------------------
000200* FDRUNCTL.CBL
000300* FD for the run-control totals report written at the end of
000400* the nightly deal-import run.  The edited report line is
000500* built in WORKING-STORAGE (see RC-REPORT-LINE in
000600* fx-deal-import.cob) and MOVEd here the way every printed
000700* line in this shop is handled.
000800*----------------------------------------------------------------
000900     FD  RUN-CONTROL-FILE
001000         LABEL RECORDS ARE OMITTED.
001100
001200     01  RUN-CONTROL-RECORD            PIC X(80).
001300*----------------------------------------------------------------
