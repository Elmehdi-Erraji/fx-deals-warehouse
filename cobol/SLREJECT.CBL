000100*----------------------------------------------------------------
000200* SLREJECT.CBL
000300* SELECT clause for the reject report produced by the nightly
000400* deal-import run -- one line per request record that failed
000500* validation or the duplicate check.
000600*----------------------------------------------------------------
000700     SELECT REJECT-FILE
000800            ASSIGN TO "REJLIST"
000900            ORGANIZATION IS LINE SEQUENTIAL.
001000*----------------------------------------------------------------
