000100*----------------------------------------------------------------
000200* PL-VALIDATE-CCY.CBL
000300* Currency-validator procedure: VALIDATE-CURRENCY-CODE trims
000400* (by requiring exactly 3 bytes, no embedded spaces) and
000500* upper-cases PL-CCY-CANDIDATE into PL-CCY-NORMALIZED, then
000600* looks it up in CCY-TABLE-ENTRY.  Caller tests CCY-CODE-IS-VALID
000700* / CCY-CODE-IS-INVALID afterward.
000800*----------------------------------------------------------------
000900
001000 VALIDATE-CURRENCY-CODE.
001100
001200     MOVE "N" TO W-CCY-VALID-FLAG.
001300     MOVE PL-CCY-CANDIDATE TO PL-CCY-NORMALIZED.
001400     INSPECT PL-CCY-NORMALIZED
001500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
001600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001700
001800     IF PL-CCY-NORMALIZED NOT ALPHABETIC
001900        GO TO VALIDATE-CURRENCY-CODE-EXIT.
002000
002100     MOVE 1 TO CCY-SUB.
002200     PERFORM SEARCH-CCY-TABLE-ENTRY
002300             THRU SEARCH-CCY-TABLE-ENTRY-EXIT
002400             UNTIL CCY-SUB GREATER THAN CCY-TABLE-SIZE
002500                OR CCY-CODE-IS-VALID.
002600
002700 VALIDATE-CURRENCY-CODE-EXIT.
002800     EXIT.
002900*----------------------------------------------------------------
003000
003100 SEARCH-CCY-TABLE-ENTRY.
003200
003300     IF PL-CCY-NORMALIZED EQUAL CCY-TABLE-ENTRY (CCY-SUB)
003400        MOVE "Y" TO W-CCY-VALID-FLAG
003500     ELSE
003600        ADD 1 TO CCY-SUB.
003700
003800 SEARCH-CCY-TABLE-ENTRY-EXIT.
003900     EXIT.
004000*----------------------------------------------------------------
