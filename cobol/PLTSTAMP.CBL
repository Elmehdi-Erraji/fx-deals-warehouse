000100*----------------------------------------------------------------
000200* PLTSTAMP.CBL
000300* Run-timestamp derivation, shared by the import run and every
000400* enquiry program that has to stamp or window-check a deal.
000500*
000600* CHANGE LOG
000700*    1994-03-11  LF   Original GET-RUN-TIMESTAMP, 2-digit year.
000800*    1998-11-02  LF   R00347 - Y2K: added GDTS-CENTURY-CUTOFF
000900*                      windowing (<50 = 20xx, >=50 = 19xx) so the
001000*                      run date doesn't roll back to 19xx after
001100*                      the turn of the century.
001200*    2003-06-19  RMT  R00512 - split COMPUTE-EARLIEST-TIMESTAMP
001300*                      out of GET-RUN-TIMESTAMP so enquiry
001400*                      programs can reuse it without re-reading
001500*                      the system clock.
001600*----------------------------------------------------------------
001700
001800 GET-RUN-TIMESTAMP.
001900
002000     ACCEPT GDTS-TODAY-RAW FROM DATE.
002100     ACCEPT GDTS-TIME-RAW FROM TIME.
002200
002300     IF GDTS-TODAY-YY IS LESS THAN GDTS-CENTURY-CUTOFF
002400        MOVE 20 TO GDTS-CENTURY-ADD
002500     ELSE
002600        MOVE 19 TO GDTS-CENTURY-ADD.
002700
002800     COMPUTE GDTS-RUN-CCYY =
002900             (GDTS-CENTURY-ADD * 100) + GDTS-TODAY-YY.
003000     MOVE GDTS-TODAY-MM  TO GDTS-RUN-MM.
003100     MOVE GDTS-TODAY-DD  TO GDTS-RUN-DD.
003200     MOVE GDTS-TIME-HH   TO GDTS-RUN-HH.
003300     MOVE GDTS-TIME-MI   TO GDTS-RUN-MI.
003400     MOVE GDTS-TIME-SS   TO GDTS-RUN-SS.
003500
003600     PERFORM COMPUTE-EARLIEST-TIMESTAMP.
003700*----------------------------------------------------------------
003800
003900 COMPUTE-EARLIEST-TIMESTAMP.
004000
004100*    One year back, same month/day/time.  A 29-FEB run timestamp
004200*    will land on 28-FEB the year before on this shop's
004300*    compiler -- close enough for a one-year lookback window,
004400*    same approximation this copybook has used since 1994.
004500
004600     MOVE GDTS-RUN-TIMESTAMP TO GDTS-EARLIEST-TIMESTAMP.
004700     COMPUTE GDTS-EARLY-CCYY = GDTS-RUN-CCYY - 1.
004800*----------------------------------------------------------------
