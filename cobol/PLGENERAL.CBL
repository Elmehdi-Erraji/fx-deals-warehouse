000100*----------------------------------------------------------------
000200* PLGENERAL.CBL
000300* Generic screen/confirmation helpers shared across the
000400* warehouse programs -- same three paragraphs every interactive
000500* program in this shop has always COPY'd in.  Caller must
000600* declare MSG-CONFIRMATION and W-VALID-ANSWER (with its 88s)
000700* in its own WORKING-STORAGE before using CONFIRM-EXECUTION.
000800*----------------------------------------------------------------
000900
001000 CLEAR-SCREEN.
001100
001200     PERFORM JUMP-LINE 24 TIMES.
001300*----------------------------------------------------------------
001400
001500 JUMP-LINE.
001600
001700     DISPLAY " ".
001800*----------------------------------------------------------------
001900
002000 CONFIRM-EXECUTION.
002100
002200     DISPLAY MSG-CONFIRMATION.
002300     ACCEPT W-VALID-ANSWER.
002400     INSPECT W-VALID-ANSWER
002500             CONVERTING "abcdefghijklmnopqrstuvwxyz"
002600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002700
002800     IF NOT VALID-ANSWER
002900        DISPLAY "ANSWER MUST BE Y OR N ! <ENTER> TO TRY AGAIN"
003000        ACCEPT DUMMY.
003100*----------------------------------------------------------------
003200
003300 CONFIRM-IF-WANT-TO-QUIT.
003400
003500     MOVE "DO YOU WANT TO QUIT THIS OPERATION ? <Y/N>"
003600       TO MSG-CONFIRMATION.
003700
003800     PERFORM CONFIRM-EXECUTION.
003900     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
004000*----------------------------------------------------------------
