000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FX-DEAL-RECENT.
000300 AUTHOR. L. FORTUNATO.
000400 INSTALLATION. TREASURY SYSTEMS - FX DESK.
000500 DATE-WRITTEN. 06/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - TREASURY DEPARTMENT USE ONLY.
000800
000900*----------------------------------------------------------------
001000* FX-DEAL-RECENT
001100* On-line enquiry.  Operator keys N (1-1000); the warehouse file
001200* is sorted by CREATED-AT descending and the first N records of
001300* the sorted work file are paged to the screen -- the N most
001400* recently stored deals, not the N most recent deal dates.
001500*
001600* CHANGE LOG
001700*    1989-06-02  LF   Original, fixed at the last 20 stored.
001800*    1991-06-10  LF   R00121 - N now operator-entered, 1-1000,
001900*                      same SORT-GIVING idiom as the other
002000*                      enquiry runs.
002010*    1999-01-08  LF   R00298 - Y2K: re-verified CREATED-AT carries
002020*                      a full 4-digit year end to end; the SORT
002030*                      key itself needed no change.
002040*    2004-09-13  RMT  R00544 - no logic change here; re-verified
002050*                      DEAL-AMOUNT display against the widened
002060*                      Asia desk currency table.
002070*    2011-06-14  RMT  R00660 - re-verified the 1-1000 range edit
002080*                      on ENTRY-RECENT-N along with the rest of
002090*                      the enquiry suite; no change required.
002110*----------------------------------------------------------------
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-370.
002600 OBJECT-COMPUTER. IBM-370.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "SLWRHSE.CBL".
003400
003500     SELECT WORK-FILE
003600            ASSIGN TO "WRKRECNT"
003700            ORGANIZATION IS SEQUENTIAL.
003800
003900     SELECT SORT-FILE
004000            ASSIGN TO "SRTRECNT".
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500     COPY "FDWRHSE.CBL".
004600
004700     FD  WORK-FILE
004800         LABEL RECORDS ARE STANDARD.
004900     01  WORK-RECORD.
005000         05  WK-DEAL-ID             PIC 9(09).
005100         05  WK-DEAL-UNIQUE-ID      PIC X(30).
005200         05  WK-FROM-CURRENCY       PIC X(03).
005300         05  WK-TO-CURRENCY         PIC X(03).
005400         05  WK-DEAL-TIMESTAMP      PIC 9(14).
005500         05  WK-DEAL-AMOUNT         PIC S9(15)V9(04).
005600         05  WK-CREATED-AT          PIC 9(14).
005700         05  WK-UPDATED-AT          PIC 9(14).
005800         05  FILLER                 PIC X(17).
005900
006000     SD  SORT-FILE.
006100     01  SORT-RECORD.
006200         05  SR-DEAL-ID             PIC 9(09).
006300         05  SR-DEAL-UNIQUE-ID      PIC X(30).
006400         05  SR-FROM-CURRENCY       PIC X(03).
006500         05  SR-TO-CURRENCY         PIC X(03).
006600         05  SR-DEAL-TIMESTAMP      PIC 9(14).
006700         05  SR-DEAL-AMOUNT         PIC S9(15)V9(04).
006800         05  SR-CREATED-AT          PIC 9(14).
006900         05  SR-UPDATED-AT          PIC 9(14).
007000         05  FILLER                 PIC X(17).
007100
007200 WORKING-STORAGE SECTION.
007300
007400     01  HEADING-1.
007500         05  FILLER                 PIC X(10) VALUE "DEAL-ID".
007600         05  FILLER                 PIC X(08) VALUE SPACES.
007700         05  FILLER                 PIC X(32) VALUE "DEAL-UNIQUE-ID".
007800         05  FILLER                 PIC X(16) VALUE "CREATED-AT".
007900         05  FILLER                 PIC X(14) VALUE "AMOUNT".
008000
008100     01  HEADING-2.
008200         05  FILLER                 PIC X(80) VALUE ALL "-".
008300
008400     01  DETAIL-LINE.
008500         05  D-DEAL-ID              PIC Z(08)9.
008600         05  FILLER                 PIC X(08) VALUE SPACES.
008700         05  D-DEAL-UNIQUE-ID       PIC X(30).
008800         05  FILLER                 PIC X(02) VALUE SPACES.
008900         05  D-CREATED-AT           PIC 9(14).
009000         05  FILLER                 PIC X(02) VALUE SPACES.
009100         05  D-DEAL-AMOUNT          PIC Z(12)9.9999-.
009200
009300     01  W-END-OF-WORK              PIC X.
009400         88  END-OF-WORK            VALUE "Y".
009500
009600     77  ENTRY-RECENT-N             PIC 9(04).
009700     77  WS-ROWS-SHOWN              PIC 9(04) COMP.
009800     77  WS-DISPLAYED-LINES         PIC 9(02) COMP.
009900         88  WS-PAGE-FULL           VALUE 16 THRU 99.
010000     77  DUMMY                      PIC X.
010100
010200 PROCEDURE DIVISION.
010300
010400 0000-MAIN-PROCESS.
010500
010600     PERFORM 1000-GET-N-AND-LIST.
010700     PERFORM 1000-GET-N-AND-LIST
010800             UNTIL ENTRY-RECENT-N EQUAL ZERO.
010900
011000     EXIT PROGRAM.
011100     STOP RUN.
011200*----------------------------------------------------------------
011300
011400 1000-GET-N-AND-LIST.
011500
011600     MOVE ZERO TO ENTRY-RECENT-N.
011700     DISPLAY "HOW MANY RECENT DEALS (1-1000, <ENTER> TO QUIT): ".
011800     ACCEPT ENTRY-RECENT-N.
011900
012000     IF ENTRY-RECENT-N EQUAL ZERO
012100        DISPLAY "PROGRAM TERMINATED !"
012200        GO TO 1000-GET-N-AND-LIST-EXIT.
012300
012400     IF ENTRY-RECENT-N GREATER THAN 1000
012500        DISPLAY "N MUST BE BETWEEN 1 AND 1000"
012600        GO TO 1000-GET-N-AND-LIST-EXIT.
012700
012800     SORT SORT-FILE
012900          ON DESCENDING KEY SR-CREATED-AT
013000          USING WAREHOUSE-IN-FILE
013100          GIVING WORK-FILE.
013200
013300     PERFORM 2000-LIST-FIRST-N-ROWS.
013400
013500     DISPLAY "<ENTER> TO CONTINUE".
013600     ACCEPT DUMMY.
013700
013800 1000-GET-N-AND-LIST-EXIT.
013900     EXIT.
014000*----------------------------------------------------------------
014100
014200 2000-LIST-FIRST-N-ROWS.
014300
014400     MOVE ZERO TO WS-ROWS-SHOWN.
014500     OPEN INPUT WORK-FILE.
014600     MOVE "N" TO W-END-OF-WORK.
014700
014800     READ WORK-FILE NEXT RECORD
014900          AT END MOVE "Y" TO W-END-OF-WORK.
015000
015100     IF END-OF-WORK
015200        DISPLAY "NO DEALS IN THE WAREHOUSE"
015300     ELSE
015400        PERFORM 2100-DISPLAY-HEADINGS
015500        PERFORM 2200-DISPLAY-ONE-ROW
015600                THRU 2200-DISPLAY-ONE-ROW-EXIT
015700                UNTIL END-OF-WORK
015800                   OR WS-ROWS-SHOWN EQUAL ENTRY-RECENT-N.
015900
016000     CLOSE WORK-FILE.
016100*----------------------------------------------------------------
016200
016300 2100-DISPLAY-HEADINGS.
016400
016500     DISPLAY HEADING-1.
016600     DISPLAY HEADING-2.
016700     MOVE 2 TO WS-DISPLAYED-LINES.
016800*----------------------------------------------------------------
016900
017000 2200-DISPLAY-ONE-ROW.
017100
017200     IF WS-PAGE-FULL
017300        DISPLAY "<ENTER> TO CONTINUE"
017400        ACCEPT DUMMY
017500        PERFORM 2100-DISPLAY-HEADINGS.
017600
017700     MOVE WK-DEAL-ID        TO D-DEAL-ID.
017800     MOVE WK-DEAL-UNIQUE-ID TO D-DEAL-UNIQUE-ID.
017900     MOVE WK-CREATED-AT     TO D-CREATED-AT.
018000     MOVE WK-DEAL-AMOUNT    TO D-DEAL-AMOUNT.
018100     DISPLAY DETAIL-LINE.
018200
018300     ADD 1 TO WS-DISPLAYED-LINES.
018400     ADD 1 TO WS-ROWS-SHOWN.
018500
018600     READ WORK-FILE NEXT RECORD
018700          AT END MOVE "Y" TO W-END-OF-WORK.
018800
018900 2200-DISPLAY-ONE-ROW-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------
