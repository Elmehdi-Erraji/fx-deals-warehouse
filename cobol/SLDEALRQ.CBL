000100*----------------------------------------------------------------
000200* SLDEALRQ.CBL
000300* SELECT clause for the nightly deal-request intake file.
000400* COPY'd by FILE-CONTROL in fx-deal-import.cob.
000500*----------------------------------------------------------------
000600     SELECT DEAL-REQUEST-FILE
000700            ASSIGN TO "DEALREQ"
000800            ORGANIZATION IS LINE SEQUENTIAL.
000900*----------------------------------------------------------------
