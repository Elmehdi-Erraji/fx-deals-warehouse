000100
000200* wsvaldt.cbl
000300*----------------------------------------------------------------
000400*    WORKING-STORAGE for PL-VALIDATE-DEAL.CBL.  One request is
000500*    validated at a time; VALIDATE-DEAL-REQUEST runs every rule
000600*    and leaves the concatenated failure text (if any) in
000700*    WR-REASON-TEXT, ready to MOVE straight into RJ-REJECT-REASON.
000800*----------------------------------------------------------------
000900
001000     01  W-VALIDATION-ERROR-FLAG        PIC X.
001100         88  REQUEST-HAS-ERRORS         VALUE "Y".
001200         88  REQUEST-IS-CLEAN           VALUE "N".
001300
001400     01  W-REASONABLE-AMOUNT-FLAG       PIC X.
001500         88  AMOUNT-IS-REASONABLE       VALUE "Y".
001600
001700     01  W-BAD-ID-CHAR-FLAG             PIC X.
001800         88  ID-HAS-BAD-CHARACTER       VALUE "Y".
001900
002000     01  WR-REASON-TEXT                 PIC X(80).
002100     77  WR-REASON-PTR                  PIC 9(03) COMP.
002200
002300     77  W-RULE-MSG                     PIC X(40).
002310     77  WS-MSG-LEN                     PIC 9(02) COMP.
002400
002500     77  WS-ID-SUB                      PIC 9(02) COMP.
002600     77  WS-ID-ONE-CHAR                 PIC X.
002700
002800     77  WS-FROM-NORM                   PIC X(03).
002900     77  WS-TO-NORM                     PIC X(03).
