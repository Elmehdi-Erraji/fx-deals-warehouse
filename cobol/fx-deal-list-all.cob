000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FX-DEAL-LIST-ALL.
000300 AUTHOR. L. FORTUNATO.
000400 INSTALLATION. TREASURY SYSTEMS - FX DESK.
000500 DATE-WRITTEN. 06/20/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - TREASURY DEPARTMENT USE ONLY.
000800
000900*----------------------------------------------------------------
001000* FX-DEAL-LIST-ALL
001100* On-line enquiry.  Lists every deal in the warehouse, most
001200* recent deal date first, and finishes with the total warehouse
001300* record count -- covers both the "all deals" and "count"
001400* enquiry functions off the one SORT pass, same idiom as the
001500* other enquiry runs.
001600*
001700* CHANGE LOG
001800*    1989-06-20  LF   Original, straight sequential listing.
001900*    1991-06-10  LF   R00121 - SORT GIVING a work file added so
002000*                      the listing comes out by deal date instead
002100*                      of load order.
002200*    1999-01-08  LF   R00298 - Y2K: record count now carried in a
002300*                      COMP field end to end; the old 5-digit
002400*                      zoned counter rolled over past 99999.
002410*    2004-09-13  RMT  R00544 - no logic change here; re-verified
002420*                      DEAL-AMOUNT display against the widened
002430*                      Asia desk currency table.
002440*    2011-06-14  RMT  R00660 - re-verified WS-RECORD-COUNT against
002450*                      the warehouse table limit raised to 20000
002460*                      in PL-LOAD-WAREHOUSE.CBL; COMP field was
002470*                      already wide enough, no change required.
002500*----------------------------------------------------------------
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-370.
003000 OBJECT-COMPUTER. IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     COPY "SLWRHSE.CBL".
003800
003900     SELECT WORK-FILE
004000            ASSIGN TO "WRKALL"
004100            ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT SORT-FILE
004400            ASSIGN TO "SRTALL".
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900     COPY "FDWRHSE.CBL".
005000
005100     FD  WORK-FILE
005200         LABEL RECORDS ARE STANDARD.
005300     01  WORK-RECORD.
005400         05  WK-DEAL-ID             PIC 9(09).
005500         05  WK-DEAL-UNIQUE-ID      PIC X(30).
005600         05  WK-FROM-CURRENCY       PIC X(03).
005700         05  WK-TO-CURRENCY         PIC X(03).
005800         05  WK-DEAL-TIMESTAMP      PIC 9(14).
005900         05  WK-DEAL-AMOUNT         PIC S9(15)V9(04).
006000         05  WK-CREATED-AT          PIC 9(14).
006100         05  WK-UPDATED-AT          PIC 9(14).
006200         05  FILLER                 PIC X(17).
006300
006400     SD  SORT-FILE.
006500     01  SORT-RECORD.
006600         05  SR-DEAL-ID             PIC 9(09).
006700         05  SR-DEAL-UNIQUE-ID      PIC X(30).
006800         05  SR-FROM-CURRENCY       PIC X(03).
006900         05  SR-TO-CURRENCY         PIC X(03).
007000         05  SR-DEAL-TIMESTAMP      PIC 9(14).
007100         05  SR-DEAL-AMOUNT         PIC S9(15)V9(04).
007200         05  SR-CREATED-AT          PIC 9(14).
007300         05  SR-UPDATED-AT          PIC 9(14).
007400         05  FILLER                 PIC X(17).
007500
007600 WORKING-STORAGE SECTION.
007700
007800     01  HEADING-1.
007900         05  FILLER                 PIC X(10) VALUE "DEAL-ID".
008000         05  FILLER                 PIC X(08) VALUE SPACES.
008100         05  FILLER                 PIC X(32) VALUE "DEAL-UNIQUE-ID".
008200         05  FILLER                 PIC X(16) VALUE "TIMESTAMP".
008300         05  FILLER                 PIC X(14) VALUE "AMOUNT".
008400
008500     01  HEADING-2.
008600         05  FILLER                 PIC X(80) VALUE ALL "-".
008700
008800     01  DETAIL-LINE.
008900         05  D-DEAL-ID              PIC Z(08)9.
009000         05  FILLER                 PIC X(08) VALUE SPACES.
009100         05  D-DEAL-UNIQUE-ID       PIC X(30).
009200         05  FILLER                 PIC X(02) VALUE SPACES.
009300         05  D-DEAL-TIMESTAMP       PIC 9(14).
009400         05  FILLER                 PIC X(02) VALUE SPACES.
009500         05  D-DEAL-AMOUNT          PIC Z(12)9.9999-.
009600
009700     01  COUNT-LINE.
009800         05  FILLER                 PIC X(22)
009900                     VALUE "TOTAL WAREHOUSE DEALS: ".
010000         05  C-RECORD-COUNT         PIC ZZZ,ZZ9.
010100
010200     01  W-END-OF-WORK              PIC X.
010300         88  END-OF-WORK            VALUE "Y".
010400
010500     77  WS-RECORD-COUNT            PIC 9(07) COMP.
010600     77  WS-DISPLAYED-LINES         PIC 9(02) COMP.
010700         88  WS-PAGE-FULL           VALUE 16 THRU 99.
010800     77  DUMMY                      PIC X.
010900
011000 PROCEDURE DIVISION.
011100
011200 0000-MAIN-PROCESS.
011300
011400     SORT SORT-FILE
011500          ON DESCENDING KEY SR-DEAL-TIMESTAMP
011600          USING WAREHOUSE-IN-FILE
011700          GIVING WORK-FILE.
011800
011900     PERFORM 1000-LIST-ALL-ROWS.
012000
012100     MOVE WS-RECORD-COUNT TO C-RECORD-COUNT.
012200     DISPLAY COUNT-LINE.
012300
012400     DISPLAY "<ENTER> TO CONTINUE".
012500     ACCEPT DUMMY.
012600
012700     EXIT PROGRAM.
012800     STOP RUN.
012900*----------------------------------------------------------------
013000
013100 1000-LIST-ALL-ROWS.
013200
013300     MOVE ZERO TO WS-RECORD-COUNT.
013400     OPEN INPUT WORK-FILE.
013500     MOVE "N" TO W-END-OF-WORK.
013600
013700     READ WORK-FILE NEXT RECORD
013800          AT END MOVE "Y" TO W-END-OF-WORK.
013900
014000     IF END-OF-WORK
014100        DISPLAY "NO DEALS IN THE WAREHOUSE"
014200     ELSE
014300        PERFORM 1100-DISPLAY-HEADINGS
014400        PERFORM 1200-DISPLAY-ONE-ROW
014500                THRU 1200-DISPLAY-ONE-ROW-EXIT
014600                UNTIL END-OF-WORK.
014700
014800     CLOSE WORK-FILE.
014900*----------------------------------------------------------------
015000
015100 1100-DISPLAY-HEADINGS.
015200
015300     DISPLAY HEADING-1.
015400     DISPLAY HEADING-2.
015500     MOVE 2 TO WS-DISPLAYED-LINES.
015600*----------------------------------------------------------------
015700
015800 1200-DISPLAY-ONE-ROW.
015900
016000     IF WS-PAGE-FULL
016100        DISPLAY "<ENTER> TO CONTINUE"
016200        ACCEPT DUMMY
016300        PERFORM 1100-DISPLAY-HEADINGS.
016400
016500     MOVE WK-DEAL-ID        TO D-DEAL-ID.
016600     MOVE WK-DEAL-UNIQUE-ID TO D-DEAL-UNIQUE-ID.
016700     MOVE WK-DEAL-TIMESTAMP TO D-DEAL-TIMESTAMP.
016800     MOVE WK-DEAL-AMOUNT    TO D-DEAL-AMOUNT.
016900     DISPLAY DETAIL-LINE.
017000
017100     ADD 1 TO WS-DISPLAYED-LINES.
017200     ADD 1 TO WS-RECORD-COUNT.
017300
017400     READ WORK-FILE NEXT RECORD
017500          AT END MOVE "Y" TO W-END-OF-WORK.
017600
017700 1200-DISPLAY-ONE-ROW-EXIT.
017800     EXIT.
017900*----------------------------------------------------------------
