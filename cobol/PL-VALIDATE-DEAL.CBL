000100*----------------------------------------------------------------
000200* PL-VALIDATE-DEAL.CBL
000300* VALIDATE-DEAL-REQUEST runs every field/currency/timestamp/
000400* amount rule against DEAL-REQUEST-RECORD and accumulates every
000500* failing rule's message into WR-REASON-TEXT, semicolon
000600* separated -- this shop never stops checking at the first bad
000700* field, the reject listing should show the whole list at once.
000800* Caller must PERFORM GET-RUN-TIMESTAMP once beforehand so
000900* GDTS-RUN-TIMESTAMP / GDTS-EARLIEST-TIMESTAMP are set.
001000*
001100* CHANGE LOG
001200*    2009-01-09  RMT  R00611 - Original six rules.
001300*    2012-08-20  RMT  R00674 - added VAL-AMOUNT-REASONABLE as an
001400*                      advisory-only check; does not reject, desk
001500*                      asked for it to flag outsized deals for
001600*                      manual review downstream.
001610*    2013-03-04  RMT  R00690 - APPEND-REASON was STRINGing
001620*                      W-RULE-MSG DELIMITED BY SPACE, so any
001630*                      message past its first word got cut off
001640*                      on the reject listing.  Now finds the
001650*                      real message length first and STRINGs
001660*                      that many characters DELIMITED BY SIZE.
001700*----------------------------------------------------------------
001800
001900 VALIDATE-DEAL-REQUEST.
002000
002100     MOVE SPACES TO WR-REASON-TEXT.
002200     MOVE 1      TO WR-REASON-PTR.
002300     MOVE "N"    TO W-VALIDATION-ERROR-FLAG.
002400     MOVE "N"    TO W-REASONABLE-AMOUNT-FLAG.
002500
002600     PERFORM VAL-UNIQUE-ID.
002700     PERFORM VAL-FROM-CCY.
002800     PERFORM VAL-TO-CCY.
002900     PERFORM VAL-CCY-PAIR-DISTINCT.
003000     PERFORM VAL-TIMESTAMP-WINDOW.
003100     PERFORM VAL-AMOUNT-RANGE.
003200     PERFORM VAL-AMOUNT-REASONABLE.
003300*----------------------------------------------------------------
003400
003500 VAL-UNIQUE-ID.
003600
003700     IF DR-DEAL-UNIQUE-ID EQUAL SPACES
003800        MOVE "DEAL-UNIQUE-ID IS REQUIRED" TO W-RULE-MSG
003900        PERFORM APPEND-REASON
004000     ELSE
004100        MOVE "N" TO W-BAD-ID-CHAR-FLAG
004200        PERFORM CHECK-ONE-ID-CHAR
004300                THRU CHECK-ONE-ID-CHAR-EXIT
004400                VARYING WS-ID-SUB FROM 1 BY 1
004500                UNTIL WS-ID-SUB GREATER THAN 30
004600        IF ID-HAS-BAD-CHARACTER
004700           MOVE "DEAL-UNIQUE-ID HAS INVALID CHARACTERS"
004800             TO W-RULE-MSG
004900           PERFORM APPEND-REASON.
005000*----------------------------------------------------------------
005100
005200 CHECK-ONE-ID-CHAR.
005300
005400     MOVE DR-DEAL-UNIQUE-ID (WS-ID-SUB:1) TO WS-ID-ONE-CHAR.
005500
005600     IF WS-ID-ONE-CHAR NOT EQUAL SPACE
005700        IF WS-ID-ONE-CHAR IS NOT ALPHABETIC
005800           AND WS-ID-ONE-CHAR IS NOT NUMERIC
005900           AND WS-ID-ONE-CHAR NOT EQUAL "-"
006000           AND WS-ID-ONE-CHAR NOT EQUAL "_"
006100              MOVE "Y" TO W-BAD-ID-CHAR-FLAG.
006200
006300 CHECK-ONE-ID-CHAR-EXIT.
006400     EXIT.
006500*----------------------------------------------------------------
006600
006700 VAL-FROM-CCY.
006800
006900     IF DR-FROM-CURRENCY EQUAL SPACES
007000        MOVE "FROM-CURRENCY IS REQUIRED" TO W-RULE-MSG
007100        PERFORM APPEND-REASON
007200     ELSE
007300        MOVE DR-FROM-CURRENCY TO PL-CCY-CANDIDATE
007400        PERFORM VALIDATE-CURRENCY-CODE
007500        IF CCY-CODE-IS-INVALID
007600           MOVE "FROM-CURRENCY IS NOT A VALID ISO CODE"
007700             TO W-RULE-MSG
007800           PERFORM APPEND-REASON.
007900*----------------------------------------------------------------
008000
008100 VAL-TO-CCY.
008200
008300     IF DR-TO-CURRENCY EQUAL SPACES
008400        MOVE "TO-CURRENCY IS REQUIRED" TO W-RULE-MSG
008500        PERFORM APPEND-REASON
008600     ELSE
008700        MOVE DR-TO-CURRENCY TO PL-CCY-CANDIDATE
008800        PERFORM VALIDATE-CURRENCY-CODE
008900        IF CCY-CODE-IS-INVALID
009000           MOVE "TO-CURRENCY IS NOT A VALID ISO CODE"
009100             TO W-RULE-MSG
009200           PERFORM APPEND-REASON.
009300*----------------------------------------------------------------
009400
009500 VAL-CCY-PAIR-DISTINCT.
009600
009700     MOVE DR-FROM-CURRENCY TO WS-FROM-NORM.
009800     MOVE DR-TO-CURRENCY   TO WS-TO-NORM.
009900     INSPECT WS-FROM-NORM
010000             CONVERTING "abcdefghijklmnopqrstuvwxyz"
010100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010200     INSPECT WS-TO-NORM
010300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
010400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010500
010600     IF WS-FROM-NORM EQUAL WS-TO-NORM
010700        MOVE "FROM-CURRENCY AND TO-CURRENCY MUST DIFFER"
010800          TO W-RULE-MSG
010900        PERFORM APPEND-REASON.
011000*----------------------------------------------------------------
011100
011200 VAL-TIMESTAMP-WINDOW.
011300
011400     IF DR-DEAL-TIMESTAMP EQUAL ZERO
011500        MOVE "DEAL-TIMESTAMP IS REQUIRED" TO W-RULE-MSG
011600        PERFORM APPEND-REASON
011700     ELSE
011800        IF DR-DEAL-TIMESTAMP GREATER THAN GDTS-RUN-TIMESTAMP
011900           MOVE "DEAL-TIMESTAMP IS IN THE FUTURE" TO W-RULE-MSG
012000           PERFORM APPEND-REASON
012100        ELSE
012200           IF DR-DEAL-TIMESTAMP LESS THAN GDTS-EARLIEST-TIMESTAMP
012300              MOVE "DEAL-TIMESTAMP IS MORE THAN 1 YEAR OLD"
012400                TO W-RULE-MSG
012500              PERFORM APPEND-REASON.
012600*----------------------------------------------------------------
012700
012800 VAL-AMOUNT-RANGE.
012900
013000     IF DR-DEAL-AMOUNT NOT GREATER THAN ZERO
013100        MOVE "DEAL-AMOUNT MUST BE GREATER THAN ZERO"
013200          TO W-RULE-MSG
013300        PERFORM APPEND-REASON
013400     ELSE
013500        IF DR-DEAL-AMOUNT GREATER THAN 999999999999999.9999
013600           MOVE "DEAL-AMOUNT EXCEEDS MAXIMUM ALLOWED"
013700             TO W-RULE-MSG
013800           PERFORM APPEND-REASON.
013900*----------------------------------------------------------------
014000
014100 VAL-AMOUNT-REASONABLE.
014200
014300*    Advisory only -- never calls APPEND-REASON, so it cannot
014400*    by itself reject a deal.
014500
014600     IF DR-DEAL-AMOUNT NOT LESS THAN 0.01
014700        AND DR-DEAL-AMOUNT NOT GREATER THAN 100000000
014800           MOVE "Y" TO W-REASONABLE-AMOUNT-FLAG.
014900*----------------------------------------------------------------
015000
015100 APPEND-REASON.
015200
015300     MOVE "Y" TO W-VALIDATION-ERROR-FLAG.
015400
015500     IF WR-REASON-PTR GREATER THAN 1
015600        IF WR-REASON-PTR LESS THAN 77
015700           STRING "; " DELIMITED BY SIZE
015800                  INTO WR-REASON-TEXT
015900                  WITH POINTER WR-REASON-PTR
016000           END-STRING.
016100
016200     PERFORM FIND-RULE-MSG-LENGTH.
016300
016400     IF WR-REASON-PTR LESS THAN 80
016500        STRING W-RULE-MSG (1:WS-MSG-LEN) DELIMITED BY SIZE
016600               INTO WR-REASON-TEXT
016700               WITH POINTER WR-REASON-PTR
016800        END-STRING.
016900*----------------------------------------------------------------
017000
017100 FIND-RULE-MSG-LENGTH.
017200
017300*    W-RULE-MSG is a fixed PIC X(40) slot, space-padded on the
017400*    right.  Walk back from the far end to find where the real
017500*    text stops, same backward-scan shape as CHECK-ONE-ID-CHAR
017600*    uses going forward -- DELIMITED BY SPACE can't be trusted
017700*    here since every rule message has embedded blanks.
017800
017900     MOVE 40 TO WS-MSG-LEN.
018000     PERFORM TRIM-ONE-TRAILING-SPACE
018100             THRU TRIM-ONE-TRAILING-SPACE-EXIT
018200             UNTIL WS-MSG-LEN EQUAL ZERO
018300                OR W-RULE-MSG (WS-MSG-LEN:1) NOT EQUAL SPACE.
018400
018500     IF WS-MSG-LEN EQUAL ZERO
018600        MOVE 1 TO WS-MSG-LEN.
018700*----------------------------------------------------------------
018800
018900 TRIM-ONE-TRAILING-SPACE.
019000
019100     SUBTRACT 1 FROM WS-MSG-LEN.
019200
019300 TRIM-ONE-TRAILING-SPACE-EXIT.
019400     EXIT.
019500*----------------------------------------------------------------
