000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FX-DEAL-LOOKUP-ID.
000300 AUTHOR. L. FORTUNATO.
000400 INSTALLATION. TREASURY SYSTEMS - FX DESK.
000500 DATE-WRITTEN. 03/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - TREASURY DEPARTMENT USE ONLY.
000800
000900*----------------------------------------------------------------
001000* FX-DEAL-LOOKUP-ID
001100* On-line enquiry.  Operator keys a DEAL-UNIQUE-ID; the whole
001200* warehouse is loaded into WRH-TABLE once at start-up and every
001300* entry keyed in is answered by a table search against it (the
001400* warehouse file itself carries no indexed organization -- see
001500* the remarks on SLWRHSE.CBL).  Doubles as the "does this deal
001600* exist" check; a not-found answer is not an error, just "N".
001700*
001800* CHANGE LOG
001900*    1989-03-09  LF   Original, single-record display only.
002000*    1991-06-03  LF   R00118 - reworked to search an in-memory
002100*                      table built at start-up instead of re-
002200*                      reading the file for every key typed in.
002300*    1999-01-08  LF   R00298 - Y2K: timestamp display now goes
002400*                      through the CCYYMMDDHHMMSS breakdown in
002500*                      FDWRHSE.CBL instead of a 2-digit year.
002510*    2009-01-14  RMT  R00611 - the table-load loop this run used
002520*                      to keep for itself is now shared off
002530*                      PL-LOAD-WAREHOUSE.CBL so every enquiry
002540*                      program loads the warehouse the same way.
002550*    2011-05-30  RMT  R00659 - no logic change here; the shared
002560*                      load routine now abends with a message
002570*                      instead of silently truncating the table
002580*                      past 20000 entries.
002600*----------------------------------------------------------------
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-370.
003100 OBJECT-COMPUTER. IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "SLWRHSE.CBL".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "FDWRHSE.CBL".
004400
004500 WORKING-STORAGE SECTION.
004600
004700     COPY "wswrhtab.cbl".
004800
004900     77  ENTRY-DEAL-UNIQUE-ID           PIC X(30).
005000     77  DUMMY                          PIC X.
005100
005200 PROCEDURE DIVISION.
005300
005400 0000-MAIN-PROCESS.
005500
005600     PERFORM LOAD-WAREHOUSE-TABLE.
005700
005800     PERFORM 1000-GET-ID-AND-SEARCH.
005900     PERFORM 1000-GET-ID-AND-SEARCH
006000             UNTIL ENTRY-DEAL-UNIQUE-ID EQUAL SPACES.
006100
006200     EXIT PROGRAM.
006300     STOP RUN.
006400*----------------------------------------------------------------
006500
006600 1000-GET-ID-AND-SEARCH.
006700
006800     MOVE SPACES TO ENTRY-DEAL-UNIQUE-ID.
006900     DISPLAY "DEAL-UNIQUE-ID TO LOOK UP (<ENTER> TO QUIT): ".
007000     ACCEPT ENTRY-DEAL-UNIQUE-ID.
007100
007200     IF ENTRY-DEAL-UNIQUE-ID EQUAL SPACES
007300        DISPLAY "PROGRAM TERMINATED !"
007400        GO TO 1000-GET-ID-AND-SEARCH-EXIT.
007500
007600     PERFORM 1100-SEARCH-TABLE-FOR-ID.
007700
007800     IF WRH-ENTRY-FOUND
007900        PERFORM 1200-DISPLAY-THE-DEAL
008000     ELSE
008100        DISPLAY "DEAL WITH UNIQUE ID '" ENTRY-DEAL-UNIQUE-ID
008200                "' NOT FOUND".
008300
008400     DISPLAY "<ENTER> TO CONTINUE".
008500     ACCEPT DUMMY.
008600
008700 1000-GET-ID-AND-SEARCH-EXIT.
008800     EXIT.
008900*----------------------------------------------------------------
009000
009100 1100-SEARCH-TABLE-FOR-ID.
009200
009300     MOVE "N" TO W-WRH-FOUND-FLAG.
009400     MOVE 1   TO WRH-SUB.
009500
009600     PERFORM 1110-CHECK-ONE-ENTRY
009700             THRU 1110-CHECK-ONE-ENTRY-EXIT
009800             UNTIL WRH-SUB GREATER THAN WRH-TABLE-COUNT
009900                OR WRH-ENTRY-FOUND.
010000*----------------------------------------------------------------
010100
010200 1110-CHECK-ONE-ENTRY.
010300
010400     IF ENTRY-DEAL-UNIQUE-ID EQUAL WT-DEAL-UNIQUE-ID (WRH-SUB)
010500        MOVE "Y" TO W-WRH-FOUND-FLAG
010600     ELSE
010700        ADD 1 TO WRH-SUB.
010800
010900 1110-CHECK-ONE-ENTRY-EXIT.
011000     EXIT.
011100*----------------------------------------------------------------
011200
011300 1200-DISPLAY-THE-DEAL.
011400
011500     DISPLAY "DEAL-ID..........: " WT-DEAL-ID (WRH-SUB).
011600     DISPLAY "1) DEAL-UNIQUE-ID: " WT-DEAL-UNIQUE-ID (WRH-SUB).
011700     DISPLAY "2) FROM-CURRENCY.: " WT-FROM-CURRENCY (WRH-SUB).
011800     DISPLAY "3) TO-CURRENCY...: " WT-TO-CURRENCY (WRH-SUB).
011900     DISPLAY "4) DEAL-TIMESTAMP: " WT-DEAL-TIMESTAMP (WRH-SUB).
012000     DISPLAY "5) DEAL-AMOUNT...: " WT-DEAL-AMOUNT (WRH-SUB).
012100     DISPLAY "6) CREATED-AT....: " WT-CREATED-AT (WRH-SUB).
012200     DISPLAY "7) UPDATED-AT....: " WT-UPDATED-AT (WRH-SUB).
012300*----------------------------------------------------------------
012400
012500     COPY "PL-LOAD-WAREHOUSE.CBL".
012600*----------------------------------------------------------------
