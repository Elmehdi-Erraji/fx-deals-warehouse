000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FX-DEAL-SELECT-RANGE.
000300 AUTHOR. L. FORTUNATO.
000400 INSTALLATION. TREASURY SYSTEMS - FX DESK.
000500 DATE-WRITTEN. 05/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - TREASURY DEPARTMENT USE ONLY.
000800
000900*----------------------------------------------------------------
001000* FX-DEAL-SELECT-RANGE
001100* On-line enquiry.  Operator keys a start and end date (CCYYMMDD,
001200* both required, start not after end); the warehouse file is run
001300* through a SORT with an input procedure that releases only the
001400* deals whose DEAL-TIMESTAMP falls inside the range, most recent
001500* first, and the result is paged to the screen.
001600*
001700* CHANGE LOG
001800*    1989-05-11  LF   Original.
001900*    1991-06-10  LF   R00121 - switched from a second pass of the
002000*                      raw file to a SORT GIVING a work file, same
002100*                      idiom as the deductibles run.
002200*    1999-01-08  LF   R00298 - Y2K: both entry dates now taken as
002300*                      full CCYYMMDD; no more 2-digit year entry.
002310*    2009-02-02  RMT  R00614 - WS-LOW-TIMESTAMP and WS-HIGH-
002320*                      TIMESTAMP widened to hold a full 14-digit
002330*                      CCYYMMDDHHMMSS so an end date includes
002340*                      every deal stored that whole day, not
002350*                      just the ones stamped before midnight.
002360*    2011-06-14  RMT  R00660 - re-verified the COMPUTE building
002370*                      WS-LOW-TIMESTAMP / WS-HIGH-TIMESTAMP from
002380*                      the entry dates against the Asia desk's
002390*                      time zone offset; no change required.
002400*----------------------------------------------------------------
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600     COPY "SLWRHSE.CBL".
003700
003800     SELECT WORK-FILE
003900            ASSIGN TO "WRKRANGE"
004000            ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT SORT-FILE
004300            ASSIGN TO "SRTRANGE".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDWRHSE.CBL".
004900
005000     FD  WORK-FILE
005100         LABEL RECORDS ARE STANDARD.
005200     01  WORK-RECORD.
005300         05  WK-DEAL-ID             PIC 9(09).
005400         05  WK-DEAL-UNIQUE-ID      PIC X(30).
005500         05  WK-FROM-CURRENCY       PIC X(03).
005600         05  WK-TO-CURRENCY         PIC X(03).
005700         05  WK-DEAL-TIMESTAMP      PIC 9(14).
005800         05  WK-DEAL-AMOUNT         PIC S9(15)V9(04).
005900         05  WK-CREATED-AT          PIC 9(14).
006000         05  WK-UPDATED-AT          PIC 9(14).
006100         05  FILLER                 PIC X(17).
006200
006300     SD  SORT-FILE.
006400     01  SORT-RECORD.
006500         05  SR-DEAL-ID             PIC 9(09).
006600         05  SR-DEAL-UNIQUE-ID      PIC X(30).
006700         05  SR-FROM-CURRENCY       PIC X(03).
006800         05  SR-TO-CURRENCY         PIC X(03).
006900         05  SR-DEAL-TIMESTAMP      PIC 9(14).
007000         05  SR-DEAL-AMOUNT         PIC S9(15)V9(04).
007100         05  SR-CREATED-AT          PIC 9(14).
007200         05  SR-UPDATED-AT          PIC 9(14).
007300         05  FILLER                 PIC X(17).
007400
007500 WORKING-STORAGE SECTION.
007600
007700     01  HEADING-1.
007800         05  FILLER                 PIC X(10) VALUE "DEAL-ID".
007900         05  FILLER                 PIC X(08) VALUE SPACES.
008000         05  FILLER                 PIC X(32) VALUE "DEAL-UNIQUE-ID".
008100         05  FILLER                 PIC X(16) VALUE "TIMESTAMP".
008200         05  FILLER                 PIC X(14) VALUE "AMOUNT".
008300
008400     01  HEADING-2.
008500         05  FILLER                 PIC X(80) VALUE ALL "-".
008600
008700     01  DETAIL-LINE.
008800         05  D-DEAL-ID              PIC Z(08)9.
008900         05  FILLER                 PIC X(08) VALUE SPACES.
009000         05  D-DEAL-UNIQUE-ID       PIC X(30).
009100         05  FILLER                 PIC X(02) VALUE SPACES.
009200         05  D-DEAL-TIMESTAMP       PIC 9(14).
009300         05  FILLER                 PIC X(02) VALUE SPACES.
009400         05  D-DEAL-AMOUNT          PIC Z(12)9.9999-.
009500
009600     01  W-END-OF-WORK              PIC X.
009700         88  END-OF-WORK            VALUE "Y".
009800
009900     01  W-END-OF-WRH               PIC X.
010000         88  END-OF-WRH             VALUE "Y".
010100
010200     01  W-RANGE-ERROR-FLAG         PIC X.
010300         88  RANGE-IS-INVALID       VALUE "Y".
010400
010500     77  ENTRY-START-DATE           PIC 9(08).
010600     77  ENTRY-END-DATE             PIC 9(08).
010700     77  WS-LOW-TIMESTAMP           PIC 9(14).
010800     77  WS-HIGH-TIMESTAMP          PIC 9(14).
010900     77  WS-DISPLAYED-LINES         PIC 9(02) COMP.
011000         88  WS-PAGE-FULL           VALUE 16 THRU 99.
011100     77  DUMMY                      PIC X.
011200
011300 PROCEDURE DIVISION.
011400
011500 0000-MAIN-PROCESS.
011600
011700     PERFORM 1000-GET-RANGE-AND-LIST.
011800     PERFORM 1000-GET-RANGE-AND-LIST
011900             UNTIL ENTRY-START-DATE EQUAL ZERO.
012000
012100     EXIT PROGRAM.
012200     STOP RUN.
012300*----------------------------------------------------------------
012400
012500 1000-GET-RANGE-AND-LIST.
012600
012700     MOVE ZERO TO ENTRY-START-DATE.
012800     MOVE ZERO TO ENTRY-END-DATE.
012900     MOVE "N"  TO W-RANGE-ERROR-FLAG.
013000     DISPLAY "START-DATE CCYYMMDD (<ENTER> TO QUIT): ".
013100     ACCEPT ENTRY-START-DATE.
013200
013300     IF ENTRY-START-DATE EQUAL ZERO
013400        DISPLAY "PROGRAM TERMINATED !"
013500        GO TO 1000-GET-RANGE-AND-LIST-EXIT.
013600
013700     DISPLAY "END-DATE CCYYMMDD......: ".
013800     ACCEPT ENTRY-END-DATE.
013900
014000     IF ENTRY-END-DATE EQUAL ZERO
014100        MOVE "Y" TO W-RANGE-ERROR-FLAG
014200        DISPLAY "END-DATE IS REQUIRED".
014300
014400     IF NOT RANGE-IS-INVALID
014500        IF ENTRY-START-DATE GREATER THAN ENTRY-END-DATE
014600           MOVE "Y" TO W-RANGE-ERROR-FLAG
014700           DISPLAY "START-DATE MUST NOT BE AFTER END-DATE".
014800
014900     IF RANGE-IS-INVALID
015000        GO TO 1000-GET-RANGE-AND-LIST-EXIT.
015100
015200     COMPUTE WS-LOW-TIMESTAMP  = ENTRY-START-DATE * 1000000.
015300     COMPUTE WS-HIGH-TIMESTAMP = ENTRY-END-DATE   * 1000000
015400                                 + 235959.
015500
015600     SORT SORT-FILE
015700          ON DESCENDING KEY SR-DEAL-TIMESTAMP
015800          INPUT PROCEDURE IS 2000-FILTER-WAREHOUSE-INPUT
015900          GIVING WORK-FILE.
016000
016100     PERFORM 3000-LIST-WORK-FILE.
016200
016300     DISPLAY "<ENTER> TO CONTINUE".
016400     ACCEPT DUMMY.
016500
016600 1000-GET-RANGE-AND-LIST-EXIT.
016700     EXIT.
016800*----------------------------------------------------------------
016900
017000 2000-FILTER-WAREHOUSE-INPUT.
017100
017200     MOVE "N" TO W-END-OF-WRH.
017300     OPEN INPUT WAREHOUSE-IN-FILE.
017400
017500     READ WAREHOUSE-IN-FILE NEXT RECORD
017600          AT END MOVE "Y" TO W-END-OF-WRH.
017700
017800     PERFORM 2100-RELEASE-ONE-IF-IN-RANGE
017900             THRU 2100-RELEASE-ONE-IF-IN-RANGE-EXIT
018000             UNTIL END-OF-WRH.
018100
018200     CLOSE WAREHOUSE-IN-FILE.
018300*----------------------------------------------------------------
018400
018500 2100-RELEASE-ONE-IF-IN-RANGE.
018600
018700     IF WI-DEAL-TIMESTAMP NOT LESS THAN WS-LOW-TIMESTAMP
018800        AND WI-DEAL-TIMESTAMP NOT GREATER THAN WS-HIGH-TIMESTAMP
018900           MOVE WI-DEAL-ID        TO SR-DEAL-ID
019000           MOVE WI-DEAL-UNIQUE-ID TO SR-DEAL-UNIQUE-ID
019100           MOVE WI-FROM-CURRENCY  TO SR-FROM-CURRENCY
019200           MOVE WI-TO-CURRENCY    TO SR-TO-CURRENCY
019300           MOVE WI-DEAL-TIMESTAMP TO SR-DEAL-TIMESTAMP
019400           MOVE WI-DEAL-AMOUNT    TO SR-DEAL-AMOUNT
019500           MOVE WI-CREATED-AT     TO SR-CREATED-AT
019600           MOVE WI-UPDATED-AT     TO SR-UPDATED-AT
019700           RELEASE SORT-RECORD.
019800
019900     READ WAREHOUSE-IN-FILE NEXT RECORD
020000          AT END MOVE "Y" TO W-END-OF-WRH.
020100
020200 2100-RELEASE-ONE-IF-IN-RANGE-EXIT.
020300     EXIT.
020400*----------------------------------------------------------------
020500
020600 3000-LIST-WORK-FILE.
020700
020800     OPEN INPUT WORK-FILE.
020900     MOVE "N" TO W-END-OF-WORK.
021000
021100     READ WORK-FILE NEXT RECORD
021200          AT END MOVE "Y" TO W-END-OF-WORK.
021300
021400     IF END-OF-WORK
021500        DISPLAY "NO DEALS FOUND IN THAT DATE RANGE"
021600     ELSE
021700        PERFORM 3100-DISPLAY-HEADINGS
021800        PERFORM 3200-DISPLAY-ONE-WORK-RECORD
021900                THRU 3200-DISPLAY-ONE-WORK-RECORD-EXIT
022000                UNTIL END-OF-WORK.
022100
022200     CLOSE WORK-FILE.
022300*----------------------------------------------------------------
022400
022500 3100-DISPLAY-HEADINGS.
022600
022700     DISPLAY HEADING-1.
022800     DISPLAY HEADING-2.
022900     MOVE 2 TO WS-DISPLAYED-LINES.
023000*----------------------------------------------------------------
023100
023200 3200-DISPLAY-ONE-WORK-RECORD.
023300
023400     IF WS-PAGE-FULL
023500        DISPLAY "<ENTER> TO CONTINUE"
023600        ACCEPT DUMMY
023700        PERFORM 3100-DISPLAY-HEADINGS.
023800
023900     MOVE WK-DEAL-ID        TO D-DEAL-ID.
024000     MOVE WK-DEAL-UNIQUE-ID TO D-DEAL-UNIQUE-ID.
024100     MOVE WK-DEAL-TIMESTAMP TO D-DEAL-TIMESTAMP.
024200     MOVE WK-DEAL-AMOUNT    TO D-DEAL-AMOUNT.
024300     DISPLAY DETAIL-LINE.
024400     ADD 1 TO WS-DISPLAYED-LINES.
024500
024600     READ WORK-FILE NEXT RECORD
024700          AT END MOVE "Y" TO W-END-OF-WORK.
024800
024900 3200-DISPLAY-ONE-WORK-RECORD-EXIT.
025000     EXIT.
025100*----------------------------------------------------------------
