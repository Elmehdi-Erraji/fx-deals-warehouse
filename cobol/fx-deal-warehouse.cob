000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FX-DEAL-WAREHOUSE.
000300 AUTHOR. L. FORTUNATO.
000400 INSTALLATION. TREASURY SYSTEMS - FX DESK.
000500 DATE-WRITTEN. 01/23/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - TREASURY DEPARTMENT USE ONLY.
000800
000900*----------------------------------------------------------------
001000* FX-DEAL-WAREHOUSE
001100* Main menu driver for the FX desk's on-line warehouse enquiries.
001200* The nightly intake run (FX-DEAL-IMPORT) is scheduled straight
001300* out of batch and is NOT reachable from this menu -- only the
001400* read-only lookups the desk uses during the day are here.
001500*
001600* CHANGE LOG
001700*    1989-01-23  LF   Original, 3 options (lookup, pair, range).
001800*    1991-06-10  LF   R00121 - added RECENT and LIST-ALL once the
001900*                      SORT-GIVING work-file idiom was in for the
002000*                      other enquiry runs.
002100*    1999-01-08  LF   R00298 - Y2K sweep; no menu logic change.
002200*    2004-09-13  RMT  R00544 - re-keyed for the Asia desk go-live,
002300*                      menu wording only.
002310*    2011-02-22  RMT  R00655 - tightened up the menu title line
002320*                      after the swing shift complained the old
002330*                      banner scrolled the top line off their
002340*                      green-screens.
002350*    2013-11-04  RMT  R00701 - added today's date under the menu
002360*                      banner (see W-TODAY-DISPLAY-LINE) so an
002370*                      operator can tell which night's intake a
002380*                      stale-looking screen belongs to; century
002390*                      windowed the same way PLTSTAMP.CBL does it.
002400*----------------------------------------------------------------
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-370.
002900 OBJECT-COMPUTER. IBM-370.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500
003600     01  W-MAIN-MENU-OPTION             PIC 9.
003700         88  VALID-MAIN-MENU-OPTION     VALUE 0 THRU 5.
003800
003900     01  W-MENU-TITLE.
004000         05  FILLER                     PIC X(30) VALUE SPACES.
004100         05  FILLER                     PIC X(24)
004200                     VALUE "FX DEALS WAREHOUSE MENU".
004300         05  FILLER                     PIC X(26) VALUE SPACES.
004400
004500*    Today's date, shown under the banner -- ACCEPT FROM DATE
004600*    gives a 6-digit YYMMDD; the century is windowed the same
004700*    way the desk fixed every other date field for Y2K.
004800     01  W-TODAY-RAW                    PIC 9(06).
004900     01  W-TODAY-RAW-PARTS REDEFINES W-TODAY-RAW.
005000         05  W-TODAY-YY                 PIC 9(02).
005100         05  W-TODAY-MM                 PIC 9(02).
005200         05  W-TODAY-DD                 PIC 9(02).
005300
005400     01  W-TODAY-CCYYMMDD               PIC 9(08).
005500     01  W-TODAY-CCYYMMDD-PARTS REDEFINES W-TODAY-CCYYMMDD.
005600         05  W-TODAY-CCYY               PIC 9(04).
005700         05  W-TODAY-MM-OUT             PIC 9(02).
005800         05  W-TODAY-DD-OUT             PIC 9(02).
005900
006000     01  W-TODAY-DISPLAY-LINE.
006100         05  FILLER                     PIC X(05) VALUE "DATE:".
006200         05  W-TD-MM                    PIC 9(02).
006300         05  FILLER                     PIC X(01) VALUE "/".
006400         05  W-TD-DD                    PIC 9(02).
006500         05  FILLER                     PIC X(01) VALUE "/".
006600         05  W-TD-CCYY                  PIC 9(04).
006700
006800     01  W-TODAY-DISPLAY-PARTS REDEFINES W-TODAY-DISPLAY-LINE.
006900         05  FILLER                     PIC X(05).
007000         05  W-TD-ALL-DIGITS            PIC 9(10).
007100
007200     77  W-CENTURY-CUTOFF               PIC 9(02) COMP VALUE 50.
007300     77  DUMMY                          PIC X.
007400
007500 PROCEDURE DIVISION.
007600
007700 0000-MAIN-PROCESS.
007800
007900     PERFORM 0100-GET-TODAY-DATE.
008000
008100     PERFORM 1000-GET-MENU-OPTION.
008200     PERFORM 1000-GET-MENU-OPTION
008300             UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
008400                OR VALID-MAIN-MENU-OPTION.
008500
008600     PERFORM 2000-DO-OPTIONS
008700             UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
008800
008900     STOP RUN.
009000*----------------------------------------------------------------
009100
009200 0100-GET-TODAY-DATE.
009300
009400     ACCEPT W-TODAY-RAW FROM DATE.
009500
009600     IF W-TODAY-YY LESS THAN W-CENTURY-CUTOFF
009700        COMPUTE W-TODAY-CCYY = 2000 + W-TODAY-YY
009800     ELSE
009900        COMPUTE W-TODAY-CCYY = 1900 + W-TODAY-YY.
010000
010100     MOVE W-TODAY-MM TO W-TODAY-MM-OUT.
010200     MOVE W-TODAY-DD TO W-TODAY-DD-OUT.
010300
010400     MOVE W-TODAY-MM-OUT TO W-TD-MM.
010500     MOVE W-TODAY-DD-OUT TO W-TD-DD.
010600     MOVE W-TODAY-CCYY   TO W-TD-CCYY.
010700*----------------------------------------------------------------
010800
010900 1000-GET-MENU-OPTION.
011000
011100     PERFORM CLEAR-SCREEN.
011200     DISPLAY W-MENU-TITLE.
011300     DISPLAY W-TODAY-DISPLAY-LINE.
011400     DISPLAY " ".
011500     DISPLAY "     ------------------------------------------------".
011600     DISPLAY "     | 1 - LOOK UP A DEAL BY UNIQUE ID             |".
011700     DISPLAY "     | 2 - LIST DEALS FOR A CURRENCY PAIR          |".
011800     DISPLAY "     | 3 - LIST DEALS FOR A DATE RANGE             |".
011900     DISPLAY "     | 4 - LIST MOST RECENT N DEALS                |".
012000     DISPLAY "     | 5 - LIST ALL DEALS / WAREHOUSE COUNT        |".
012100     DISPLAY "     | 0 - EXIT                                    |".
012200     DISPLAY "     ------------------------------------------------".
012300     DISPLAY " ".
012400     DISPLAY "     - CHOOSE AN OPTION FROM MENU: ".
012500     ACCEPT W-MAIN-MENU-OPTION.
012600
012700     IF W-MAIN-MENU-OPTION EQUAL ZERO
012800        DISPLAY "PROGRAM TERMINATED !"
012900     ELSE
013000        IF NOT VALID-MAIN-MENU-OPTION
013100           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
013200           ACCEPT DUMMY.
013300*----------------------------------------------------------------
013400
013500 2000-DO-OPTIONS.
013600
013700     PERFORM CLEAR-SCREEN.
013800
013900     IF W-MAIN-MENU-OPTION EQUAL 1
014000        CALL "FX-DEAL-LOOKUP-ID".
014100
014200     IF W-MAIN-MENU-OPTION EQUAL 2
014300        CALL "FX-DEAL-SELECT-PAIR".
014400
014500     IF W-MAIN-MENU-OPTION EQUAL 3
014600        CALL "FX-DEAL-SELECT-RANGE".
014700
014800     IF W-MAIN-MENU-OPTION EQUAL 4
014900        CALL "FX-DEAL-RECENT".
015000
015100     IF W-MAIN-MENU-OPTION EQUAL 5
015200        CALL "FX-DEAL-LIST-ALL".
015300
015400     PERFORM 1000-GET-MENU-OPTION.
015500     PERFORM 1000-GET-MENU-OPTION
015600             UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
015700                OR VALID-MAIN-MENU-OPTION.
015800*----------------------------------------------------------------
015900
016000     COPY "PLGENERAL.CBL".
016100*----------------------------------------------------------------
