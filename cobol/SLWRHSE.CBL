000100*----------------------------------------------------------------
000200* SLWRHSE.CBL
000300* SELECT clauses for the deal warehouse -- the existing
000400* (input) warehouse and the updated (output) warehouse.
000500* The warehouse has no indexed access; every program that
000600* needs keyed lookup loads it into the WSWRHTAB.CBL table
000700* and searches it there (see PL-VALIDATE-DEAL.CBL and the
000800* enquiry programs).
000900*----------------------------------------------------------------
001000     SELECT WAREHOUSE-IN-FILE
001100            ASSIGN TO "WRHSEOLD"
001200            ORGANIZATION IS LINE SEQUENTIAL.
001300
001400     SELECT WAREHOUSE-OUT-FILE
001500            ASSIGN TO "WRHSENEW"
001600            ORGANIZATION IS LINE SEQUENTIAL.
001700*----------------------------------------------------------------
