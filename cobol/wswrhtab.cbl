000100
000200* wswrhtab.cbl
000300*----------------------------------------------------------------
000400*    WORKING-STORAGE for the in-memory warehouse table.  The
000500*    warehouse file has no indexed organization (see SLWRHSE.CBL
000600*    remarks), so every program that needs to look a deal up by
000700*    unique id, currency pair or date loads the whole file into
000800*    this table once with LOAD-WAREHOUSE-TABLE and searches it
000900*    here.  20000 entries covers better than three years of
001000*    nightly volume at the current desk size -- see the change
001100*    log in PL-LOAD-WAREHOUSE.CBL if that ever needs raising.
001200*----------------------------------------------------------------
001300
001400     01  WRH-TABLE.
001500         05  WRH-TABLE-ENTRY OCCURS 20000 TIMES.
001600             10  WT-DEAL-ID                PIC 9(09).
001700             10  WT-DEAL-UNIQUE-ID         PIC X(30).
001800             10  WT-FROM-CURRENCY          PIC X(03).
001900             10  WT-TO-CURRENCY            PIC X(03).
002000             10  WT-DEAL-TIMESTAMP         PIC 9(14).
002100             10  WT-DEAL-AMOUNT            PIC S9(15)V9(4).
002200             10  WT-CREATED-AT             PIC 9(14).
002300             10  WT-UPDATED-AT             PIC 9(14).
002310             10  FILLER                    PIC X(04).
002400
002500     77  WRH-TABLE-COUNT                PIC 9(07) COMP VALUE ZERO.
002600     77  WRH-MAX-DEAL-ID                PIC 9(09) COMP VALUE ZERO.
002700     77  WRH-SUB                        PIC 9(07) COMP.
002800
002900     01  W-WRH-FOUND-FLAG               PIC X.
003000         88  WRH-ENTRY-FOUND            VALUE "Y".
003100         88  WRH-ENTRY-NOT-FOUND        VALUE "N".
003200
003300     01  W-END-OF-WRH-IN                PIC X.
003400         88  END-OF-WRH-IN              VALUE "Y".
