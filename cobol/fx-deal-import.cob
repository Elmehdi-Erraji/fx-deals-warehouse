000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FX-DEAL-IMPORT.
000300 AUTHOR. L. FORTUNATO.
000400 INSTALLATION. TREASURY SYSTEMS - FX DESK.
000500 DATE-WRITTEN. 02/14/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - TREASURY DEPARTMENT USE ONLY.
000800
000900*----------------------------------------------------------------
001000* FX-DEAL-IMPORT
001100* Nightly batch run.  Reads the day's DEAL-REQUEST-FILE,
001200* validates and dedupes every record against the warehouse,
001300* and produces the updated warehouse, a reject report, and the
001400* run-control totals.  A rejected record never undoes a deal
001500* already accepted earlier in the same run or a prior run --
001600* "no rollback" import semantics, per the desk's own wording.
001700*
001800* CHANGE LOG
001900*    1989-02-14  LF   Original.  Straight validate/store pass,
002000*                      no duplicate checking (the desk ran small
002100*                      enough volumes that dupes were caught by
002200*                      eye on the reject listing).
002300*    1991-06-03  LF   R00118 - added the in-memory warehouse
002400*                      table and the real duplicate check; eye-
002500*                      balling the reject listing stopped
002600*                      scaling once volume passed 200 deals/run.
002700*    1993-10-21  LF   R00166 - added the 1-year lookback window
002800*                      on DEAL-TIMESTAMP; desk wanted stale test
002900*                      deals from the conversion kept out.
003000*    1999-01-08  LF   R00298 - Y2K: run timestamp now built via
003100*                      PLTSTAMP.CBL's century-window logic
003200*                      instead of a hardcoded 19 prefix.
003300*    2004-09-13  RMT  R00544 - currency table widened for the
003400*                      Asia desk go-live (see PL-CURRENCY-TABLE).
003500*    2012-08-20  RMT  R00674 - added the advisory reasonable-
003600*                      amount check; does not reject, logged for
003700*                      the morning review only.
003800*----------------------------------------------------------------
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     COPY "SLDEALRQ.CBL".
005100     COPY "SLWRHSE.CBL".
005200     COPY "SLREJECT.CBL".
005300     COPY "SLRUNCTL.CBL".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800     COPY "FDDEALRQ.CBL".
005900     COPY "FDWRHSE.CBL".
006000     COPY "FDREJECT.CBL".
006100     COPY "FDRUNCTL.CBL".
006200
006300 WORKING-STORAGE SECTION.
006400
006500     COPY "wswrhtab.cbl".
006600     COPY "wstmpwrk.cbl".
006700     COPY "wsvaldt.cbl".
006800     COPY "PL-CURRENCY-TABLE.CBL".
006900
007000     01  W-END-OF-REQUESTS              PIC X.
007100         88  END-OF-REQUESTS            VALUE "Y".
007200
007300     01  W-DUP-FOUND-FLAG               PIC X.
007400         88  DUPLICATE-DEAL-FOUND       VALUE "Y".
007500
007600     77  WS-READ-COUNT                  PIC 9(07) COMP.
007700     77  WS-ACCEPTED-COUNT              PIC 9(07) COMP.
007800     77  WS-REJECTED-COUNT              PIC 9(07) COMP.
007900     77  WS-NEXT-DEAL-ID                PIC 9(09) COMP.
008000
008100     77  WS-ACCEPTED-AMOUNT             PIC S9(17)V9(04).
008200
008300     01  RC-REPORT-LINE.
008400         05  FILLER                     PIC X(06) VALUE "READ: ".
008500         05  RC-READ-COUNT-ED           PIC ZZZ,ZZ9.
008600         05  FILLER                     PIC X(12)
008700                     VALUE "  ACCEPTED: ".
008800         05  RC-ACCEPTED-COUNT-ED       PIC ZZZ,ZZ9.
008900         05  FILLER                     PIC X(12)
009000                     VALUE "  REJECTED: ".
009100         05  RC-REJECTED-COUNT-ED       PIC ZZZ,ZZ9.
009200         05  FILLER                     PIC X(10)
009300                     VALUE "  AMOUNT: ".
009400         05  RC-ACCEPTED-AMOUNT-ED
009500                     PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.9999-.
009600         05  FILLER                     PIC X(08).
009700*----------------------------------------------------------------
009800
009900 PROCEDURE DIVISION.
010000
010100 0000-MAIN-PROCESS.
010200
010300     PERFORM 1000-INITIALIZE.
010400
010500     PERFORM 2000-PROCESS-ONE-REQUEST
010600             THRU 2000-PROCESS-ONE-REQUEST-EXIT
010700             UNTIL END-OF-REQUESTS.
010800
010900     PERFORM 9000-WRITE-RUN-CONTROL.
011000     PERFORM 9900-TERMINATE.
011100
011200     STOP RUN.
011300*----------------------------------------------------------------
011400
011500 1000-INITIALIZE.
011600
011700     PERFORM GET-RUN-TIMESTAMP.
011800
011900     MOVE ZERO TO WS-READ-COUNT.
012000     MOVE ZERO TO WS-ACCEPTED-COUNT.
012100     MOVE ZERO TO WS-REJECTED-COUNT.
012200     MOVE ZERO TO WS-ACCEPTED-AMOUNT.
012300
012400     OPEN OUTPUT WAREHOUSE-OUT-FILE.
012500     PERFORM 1100-COPY-EXISTING-WAREHOUSE.
012600     MOVE WRH-MAX-DEAL-ID TO WS-NEXT-DEAL-ID.
012700
012800     OPEN INPUT  DEAL-REQUEST-FILE.
012900     OPEN OUTPUT REJECT-FILE.
013000     OPEN OUTPUT RUN-CONTROL-FILE.
013100
013200     MOVE "N" TO W-END-OF-REQUESTS.
013300     READ DEAL-REQUEST-FILE NEXT RECORD
013400          AT END MOVE "Y" TO W-END-OF-REQUESTS.
013500*----------------------------------------------------------------
013600
013700 1100-COPY-EXISTING-WAREHOUSE.
013800
013900     MOVE ZERO TO WRH-TABLE-COUNT.
014000     MOVE ZERO TO WRH-MAX-DEAL-ID.
014100     MOVE "N"  TO W-END-OF-WRH-IN.
014200
014300     OPEN INPUT WAREHOUSE-IN-FILE.
014400
014500     READ WAREHOUSE-IN-FILE NEXT RECORD
014600          AT END MOVE "Y" TO W-END-OF-WRH-IN.
014700
014800     PERFORM 1110-COPY-ONE-EXISTING-DEAL
014900             THRU 1110-COPY-ONE-EXISTING-DEAL-EXIT
015000             UNTIL END-OF-WRH-IN.
015100
015200     CLOSE WAREHOUSE-IN-FILE.
015300*----------------------------------------------------------------
015400
015500 1110-COPY-ONE-EXISTING-DEAL.
015600
015700     IF WRH-TABLE-COUNT EQUAL 20000
015800        DISPLAY "*** WAREHOUSE TABLE FULL AT 20000 - SEE RMT ***"
015900        MOVE "Y" TO W-END-OF-WRH-IN
016000        GO TO 1110-COPY-ONE-EXISTING-DEAL-EXIT.
016100
016200     ADD 1 TO WRH-TABLE-COUNT.
016300     MOVE WI-DEAL-ID        TO WT-DEAL-ID (WRH-TABLE-COUNT).
016400     MOVE WI-DEAL-UNIQUE-ID TO WT-DEAL-UNIQUE-ID (WRH-TABLE-COUNT).
016500     MOVE WI-FROM-CURRENCY  TO WT-FROM-CURRENCY (WRH-TABLE-COUNT).
016600     MOVE WI-TO-CURRENCY    TO WT-TO-CURRENCY (WRH-TABLE-COUNT).
016700     MOVE WI-DEAL-TIMESTAMP TO WT-DEAL-TIMESTAMP (WRH-TABLE-COUNT).
016800     MOVE WI-DEAL-AMOUNT    TO WT-DEAL-AMOUNT (WRH-TABLE-COUNT).
016900     MOVE WI-CREATED-AT     TO WT-CREATED-AT (WRH-TABLE-COUNT).
017000     MOVE WI-UPDATED-AT     TO WT-UPDATED-AT (WRH-TABLE-COUNT).
017100
017200     IF WI-DEAL-ID GREATER THAN WRH-MAX-DEAL-ID
017300        MOVE WI-DEAL-ID TO WRH-MAX-DEAL-ID.
017400
017500     MOVE WI-DEAL-ID        TO WO-DEAL-ID.
017600     MOVE WI-DEAL-UNIQUE-ID TO WO-DEAL-UNIQUE-ID.
017700     MOVE WI-FROM-CURRENCY  TO WO-FROM-CURRENCY.
017800     MOVE WI-TO-CURRENCY    TO WO-TO-CURRENCY.
017900     MOVE WI-DEAL-TIMESTAMP TO WO-DEAL-TIMESTAMP.
018000     MOVE WI-DEAL-AMOUNT    TO WO-DEAL-AMOUNT.
018100     MOVE WI-CREATED-AT     TO WO-CREATED-AT.
018200     MOVE WI-UPDATED-AT     TO WO-UPDATED-AT.
018300     WRITE WH-OUT-RECORD.
018400
018500     READ WAREHOUSE-IN-FILE NEXT RECORD
018600          AT END MOVE "Y" TO W-END-OF-WRH-IN.
018700
018800 1110-COPY-ONE-EXISTING-DEAL-EXIT.
018900     EXIT.
019000*----------------------------------------------------------------
019100
019200 2000-PROCESS-ONE-REQUEST.
019300
019400     ADD 1 TO WS-READ-COUNT.
019500     PERFORM VALIDATE-DEAL-REQUEST.
019600
019700     IF REQUEST-HAS-ERRORS
019800        PERFORM 2800-WRITE-REJECT
019900        GO TO 2000-PROCESS-ONE-REQUEST-EXIT.
020000
020100     PERFORM 3000-DUPLICATE-CHECK.
020200
020300     IF DUPLICATE-DEAL-FOUND
020400        MOVE SPACES TO WR-REASON-TEXT
020500        MOVE "DEAL-UNIQUE-ID ALREADY EXISTS" TO WR-REASON-TEXT
020600        PERFORM 2800-WRITE-REJECT
020700        GO TO 2000-PROCESS-ONE-REQUEST-EXIT.
020800
020900     PERFORM 2900-STORE-ACCEPTED-DEAL.
021000
021100 2000-PROCESS-ONE-REQUEST-EXIT.
021200     READ DEAL-REQUEST-FILE NEXT RECORD
021300          AT END MOVE "Y" TO W-END-OF-REQUESTS.
021400     EXIT.
021500*----------------------------------------------------------------
021600
021700 2800-WRITE-REJECT.
021800
021900     MOVE DR-DEAL-UNIQUE-ID TO RJ-DEAL-UNIQUE-ID.
022000     MOVE WR-REASON-TEXT    TO RJ-REJECT-REASON.
022100     WRITE REJECT-RECORD.
022200     ADD 1 TO WS-REJECTED-COUNT.
022300*----------------------------------------------------------------
022400
022500 2900-STORE-ACCEPTED-DEAL.
022600
022700     ADD 1 TO WS-NEXT-DEAL-ID.
022800
022900     MOVE WS-NEXT-DEAL-ID    TO WO-DEAL-ID.
023000     MOVE DR-DEAL-UNIQUE-ID  TO WO-DEAL-UNIQUE-ID.
023100     MOVE WS-FROM-NORM       TO WO-FROM-CURRENCY.
023200     MOVE WS-TO-NORM         TO WO-TO-CURRENCY.
023300     MOVE DR-DEAL-TIMESTAMP  TO WO-DEAL-TIMESTAMP.
023400     MOVE DR-DEAL-AMOUNT     TO WO-DEAL-AMOUNT.
023500     MOVE GDTS-RUN-TIMESTAMP TO WO-CREATED-AT.
023600     MOVE GDTS-RUN-TIMESTAMP TO WO-UPDATED-AT.
023700     WRITE WH-OUT-RECORD.
023800
023900     ADD 1 TO WRH-TABLE-COUNT.
024000     MOVE WO-DEAL-ID        TO WT-DEAL-ID (WRH-TABLE-COUNT).
024100     MOVE WO-DEAL-UNIQUE-ID TO WT-DEAL-UNIQUE-ID (WRH-TABLE-COUNT).
024200     MOVE WO-FROM-CURRENCY  TO WT-FROM-CURRENCY (WRH-TABLE-COUNT).
024300     MOVE WO-TO-CURRENCY    TO WT-TO-CURRENCY (WRH-TABLE-COUNT).
024400     MOVE WO-DEAL-TIMESTAMP TO WT-DEAL-TIMESTAMP (WRH-TABLE-COUNT).
024500     MOVE WO-DEAL-AMOUNT    TO WT-DEAL-AMOUNT (WRH-TABLE-COUNT).
024600     MOVE WO-CREATED-AT     TO WT-CREATED-AT (WRH-TABLE-COUNT).
024700     MOVE WO-UPDATED-AT     TO WT-UPDATED-AT (WRH-TABLE-COUNT).
024800
024900     ADD 1 TO WS-ACCEPTED-COUNT.
025000     ADD DR-DEAL-AMOUNT TO WS-ACCEPTED-AMOUNT.
025100
025200     IF NOT AMOUNT-IS-REASONABLE
025300        DISPLAY "ADVISORY - LARGE OR UNUSUAL AMOUNT ON DEAL "
025400                DR-DEAL-UNIQUE-ID.
025500*----------------------------------------------------------------
025600
025700 3000-DUPLICATE-CHECK.
025800
025900     MOVE "N" TO W-DUP-FOUND-FLAG.
026000     MOVE 1   TO WRH-SUB.
026100
026200     PERFORM 3100-CHECK-ONE-TABLE-ENTRY
026300             THRU 3100-CHECK-ONE-TABLE-ENTRY-EXIT
026400             UNTIL WRH-SUB GREATER THAN WRH-TABLE-COUNT
026500                OR DUPLICATE-DEAL-FOUND.
026600*----------------------------------------------------------------
026700
026800 3100-CHECK-ONE-TABLE-ENTRY.
026900
027000     IF DR-DEAL-UNIQUE-ID EQUAL WT-DEAL-UNIQUE-ID (WRH-SUB)
027100        MOVE "Y" TO W-DUP-FOUND-FLAG
027200     ELSE
027300        ADD 1 TO WRH-SUB.
027400
027500 3100-CHECK-ONE-TABLE-ENTRY-EXIT.
027600     EXIT.
027700*----------------------------------------------------------------
027800
027900 9000-WRITE-RUN-CONTROL.
028000
028100     MOVE WS-READ-COUNT      TO RC-READ-COUNT-ED.
028200     MOVE WS-ACCEPTED-COUNT  TO RC-ACCEPTED-COUNT-ED.
028300     MOVE WS-REJECTED-COUNT  TO RC-REJECTED-COUNT-ED.
028400     MOVE WS-ACCEPTED-AMOUNT TO RC-ACCEPTED-AMOUNT-ED.
028500
028600     MOVE RC-REPORT-LINE TO RUN-CONTROL-RECORD.
028700     WRITE RUN-CONTROL-RECORD.
028800     DISPLAY RC-REPORT-LINE.
028900*----------------------------------------------------------------
029000
029100 9900-TERMINATE.
029200
029300     CLOSE DEAL-REQUEST-FILE.
029400     CLOSE WAREHOUSE-OUT-FILE.
029500     CLOSE REJECT-FILE.
029600     CLOSE RUN-CONTROL-FILE.
029700*----------------------------------------------------------------
029800
029900     COPY "PLTSTAMP.CBL".
030000     COPY "PL-VALIDATE-CCY.CBL".
030100     COPY "PL-VALIDATE-DEAL.CBL".
030200*----------------------------------------------------------------
