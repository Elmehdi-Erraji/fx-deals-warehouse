000100
000200* wstmpwrk.cbl
000300*----------------------------------------------------------------
000400*    WORKING-STORAGE to be used by PLTSTAMP.CBL
000500*
000600*    This shop's compiler has no CURRENT-DATE intrinsic, so the
000700*    run timestamp is built the old way: ACCEPT FROM DATE gives
000800*    a 2-digit year, ACCEPT FROM TIME gives hundredths.  The
000900*    century window (GDTS-CENTURY-CUTOFF) was added for Y2K --
001000*    see the change log in PLTSTAMP.CBL.
001100*----------------------------------------------------------------
001200*    Variable returned to the calling program:
001300*
001400*       GDTS-RUN-TIMESTAMP     (format CCYYMMDDHHMMSS)
001500*       GDTS-EARLIEST-TIMESTAMP (run timestamp, one year back)
001600*----------------------------------------------------------------
001700
001800     01  GDTS-TODAY-RAW                PIC 9(06).
001900     01  FILLER REDEFINES GDTS-TODAY-RAW.
002000         05  GDTS-TODAY-YY              PIC 99.
002100         05  GDTS-TODAY-MM              PIC 99.
002200         05  GDTS-TODAY-DD              PIC 99.
002300
002400     01  GDTS-TIME-RAW                 PIC 9(08).
002500     01  FILLER REDEFINES GDTS-TIME-RAW.
002600         05  GDTS-TIME-HH               PIC 99.
002700         05  GDTS-TIME-MI               PIC 99.
002800         05  GDTS-TIME-SS               PIC 99.
002900         05  GDTS-TIME-HH-SS            PIC 99.
003000
003100     01  GDTS-RUN-TIMESTAMP            PIC 9(14).
003200     01  FILLER REDEFINES GDTS-RUN-TIMESTAMP.
003300         05  GDTS-RUN-CCYY              PIC 9(04).
003400         05  GDTS-RUN-MM                PIC 9(02).
003500         05  GDTS-RUN-DD                PIC 9(02).
003600         05  GDTS-RUN-HH                PIC 9(02).
003700         05  GDTS-RUN-MI                PIC 9(02).
003800         05  GDTS-RUN-SS                PIC 9(02).
003900
004000     01  GDTS-EARLIEST-TIMESTAMP       PIC 9(14).
004100     01  FILLER REDEFINES GDTS-EARLIEST-TIMESTAMP.
004200         05  GDTS-EARLY-CCYY            PIC 9(04).
004300         05  GDTS-EARLY-MM              PIC 9(02).
004400         05  GDTS-EARLY-DD              PIC 9(02).
004500         05  GDTS-EARLY-HH              PIC 9(02).
004600         05  GDTS-EARLY-MI              PIC 9(02).
004700         05  GDTS-EARLY-SS              PIC 9(02).
004800
004900     77  GDTS-CENTURY-CUTOFF           PIC 99        VALUE 50.
005000     77  GDTS-CENTURY-ADD              PIC 9(02) COMP.
